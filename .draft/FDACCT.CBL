*
*    FDACCT.CBL
*    FD for ACCOUNTS-IN - reference data for every account known
*    to the network, keyed by ACCT-NUMBER.  Loaded once into
*    ACCOUNT-TABLE-AREA at job start (see wsaccount.cbl).
*
 FD  ACCOUNT-FILE
     LABEL RECORDS ARE STANDARD.
 01  ACCT-RECORD.
     05  ACCT-NUMBER                PIC X(20).
     05  ACCT-OWNER                 PIC X(11).
     05  ACCT-CLOSED                PIC X(01).
     05  ACCT-BALANCE               PIC S9(11)V99.
     05  FILLER                     PIC X(15).
