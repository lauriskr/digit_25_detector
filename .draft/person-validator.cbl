*
*===========================================================*
*    PROGRAM:      PERSON-VALIDATOR
*    PURPOSE:      Decides whether a person (by person code)
*                  is eligible to take part in a transaction -
*                  no outstanding warrant, has a contract on
*                  file, and is not blacklisted.  Called once
*                  per person per transaction by
*                  TRANSACTION-VALIDATOR (twice - sender and
*                  recipient).
*===========================================================*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     person-validator.
 AUTHOR.         R. MERCADO.
 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
 DATE-WRITTEN.   03/14/1988.
 DATE-COMPILED.
 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------------------------------------------------
*    DATE      PGMR  TICKET   DESCRIPTION
*    --------  ----  -------  -------------------------------
*    03/14/88  RM    FDP-101  Original coding.  Warrant and
*                             contract check only - blacklist
*                             flag did not exist on the person
*                             file yet.
*    08/02/88  RM    FDP-118  Added PERS-BLACKLISTED check
*                             when compliance added the field
*                             to the person master.
*    01/09/90  LO    FDP-166  Switched from a per-code remote
*                             lookup to a search of the person
*                             table preloaded by the driver -
*                             no ISAM support on the new box.
*    06/22/93  LO    FDP-201  Not-found person now falls out
*                             FALSE instead of abending; a
*                             missing code is not an error.
*    11/14/96  DS    FDP-255  Eligibility check collapsed to
*                             a single 3-byte flag compare.
*    12/30/98  DS    FDP-299  Y2K scan - no date fields in
*                             this program.  No change.
*    02/06/01  DS    FDP-312  W-FOUND-PERSON-RECORD and the
*                             FDP-166 trace area moved off
*                             group 01's onto 77-level items -
*                             new shop standard for single-
*                             field switches and scratch work
*                             areas that carry no FILLER of
*                             their own.
*    ----------------------------------------------------
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*
 77  W-FOUND-PERSON-RECORD       PIC X(01).
     88  FOUND-PERSON-RECORD     VALUE "Y".
*
*    W-TRACE-CODE-FOUND/W-TRACE-COUNT are left over from the
*    FDP-166 conversion to table lookups - a dump aid for the
*    first few weeks on the new box.  Never removed since
*    nobody has had to use it.
*
 77  W-TRACE-CODE-FOUND          PIC X(02).
 77  W-TRACE-COUNT REDEFINES W-TRACE-CODE-FOUND
                              PIC S9(03) COMP.
*
 LINKAGE SECTION.
*
 01  LK-PERSON-CODE-TO-FIND      PIC X(11).
 01  LK-PERSON-CODE-PARTS REDEFINES LK-PERSON-CODE-TO-FIND.
     05  LK-PERSON-CODE-PREFIX   PIC X(02).
     05  LK-PERSON-CODE-SUFFIX   PIC X(09).
*
     COPY "wsperson.cbl".
*
 01  LK-PERSON-VALID-FLAG        PIC X(01).
*
*===========================================================*
 PROCEDURE DIVISION USING LK-PERSON-CODE-TO-FIND
                          PERSON-TABLE-AREA
                          LK-PERSON-VALID-FLAG.
*===========================================================*
*
 1000-VALIDATE-PERSON.
*
     PERFORM 5000-LOOK-FOR-PERSON-RECORD THRU 5000-EXIT.
*
     IF FOUND-PERSON-RECORD
        IF PT-ELIGIBILITY-CODE (PERSON-IDX) = "NYN"
           MOVE "Y" TO LK-PERSON-VALID-FLAG
        ELSE
           MOVE "N" TO LK-PERSON-VALID-FLAG
     ELSE
        MOVE "N" TO LK-PERSON-VALID-FLAG.
*
     EXIT PROGRAM.
*
     STOP RUN.
*
 1000-EXIT.
     EXIT.
*
*===========================================================*
*    TABLE SEARCH - SHARED WITH ANY PROGRAM THAT SEARCHES
*    THE IN-MEMORY PERSON TABLE.
*===========================================================*
     COPY "PL-LOOK-FOR-PERSON-RECORD.CBL".
