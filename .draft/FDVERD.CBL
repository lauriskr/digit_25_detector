*
*    FDVERD.CBL
*    FD pair for VERIFIED-OUT and REJECTED-OUT - one VERDICT
*    record is written per transaction processed, to whichever
*    of the two files matches the verdict reached.
*
 FD  VERIFIED-FILE
     LABEL RECORDS ARE STANDARD.
 01  VERIFIED-RECORD.
     05  VERD-TRAN-ID-V             PIC X(20).
     05  VERD-STATUS-V              PIC X(11).
     05  FILLER                     PIC X(09).
*
 FD  REJECTED-FILE
     LABEL RECORDS ARE STANDARD.
 01  REJECTED-RECORD.
     05  VERD-TRAN-ID-R             PIC X(20).
     05  VERD-STATUS-R              PIC X(11).
     05  FILLER                     PIC X(09).
