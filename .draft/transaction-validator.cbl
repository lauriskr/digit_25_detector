*
*===========================================================*
*    PROGRAM:      TRANSACTION-VALIDATOR
*    PURPOSE:      Runs all five eligibility checks against one
*                  transaction - sender person, recipient
*                  person, sender account, recipient account,
*                  and originating device - and returns a
*                  single legitimate/fraudulent verdict.  Every
*                  check runs; none is skipped once another
*                  has already failed, per compliance's
*                  instruction that every check must leave its
*                  own trace in the run totals.  Called once
*                  per transaction by FRAUD-BATCH-VERIFY.
*===========================================================*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     transaction-validator.
 AUTHOR.         R. MERCADO.
 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
 DATE-WRITTEN.   04/11/1988.
 DATE-COMPILED.
 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------------------------------------------------
*    DATE      PGMR  TICKET   DESCRIPTION
*    --------  ----  -------  -------------------------------
*    04/11/88  RM    FDP-103  Original coding - person and
*                             account checks only, called
*                             from the old card-image driver.
*    04/02/90  LO    FDP-167  Device check added once the
*                             device file arrived from the
*                             terminal network group.
*    06/22/93  LO    FDP-204  All five checks now run to
*                             completion every time - no
*                             short-circuit on first failure,
*                             per compliance ticket 93-0447.
*    11/14/96  DS    FDP-257  LK-TRAN-VERDICT changed from a
*                             numeric return code to a single
*                             Y/N flag to match the driver's
*                             partition logic.
*    12/30/98  DS    FDP-299  Y2K scan - no date fields in
*                             this program.  No change.
*    02/06/01  DS    FDP-315  W-SENDER-ROLE and W-RECIPIENT-
*                             ROLE moved off group 01's onto
*                             77-level items - new shop
*                             standard for single-field
*                             constants.
*    ----------------------------------------------------
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*
 01  W-CHECK-RESULTS.
     05  W-SENDER-PERSON-OK      PIC X(01).
     05  W-RECIPIENT-PERSON-OK   PIC X(01).
     05  W-SENDER-ACCOUNT-OK     PIC X(01).
     05  W-RECIPIENT-ACCOUNT-OK  PIC X(01).
     05  W-DEVICE-OK             PIC X(01).
*
*    W-CHECK-RESULTS-CODE is the five flags above taken as one
*    5-byte string for the all-pass compare - kept next to the
*    individual flags so a maintainer can see both views at
*    once when the run totals do not balance.
*
 01  W-CHECK-RESULTS-CODE REDEFINES W-CHECK-RESULTS
                                      PIC X(05).
*
 77  W-SENDER-ROLE               PIC X(09) VALUE "SENDER   ".
 77  W-RECIPIENT-ROLE            PIC X(09) VALUE "RECIPIENT".
*
 LINKAGE SECTION.
*
 01  LK-TRAN-SENDER               PIC X(11).
 01  LK-TRAN-RECIPIENT            PIC X(11).
 01  LK-TRAN-SENDER-ACCOUNT       PIC X(20).
 01  LK-TRAN-RECIPIENT-ACCOUNT    PIC X(20).
 01  LK-TRAN-DEVICE-MAC           PIC X(17).
 01  LK-TRAN-AMOUNT               PIC S9(11)V99.
*
     COPY "wsperson.cbl".
     COPY "wsaccount.cbl".
     COPY "wsdevice.cbl".
*
 01  LK-TRAN-VERDICT              PIC X(01).
*        VALUES "Y" LEGITIMATE, "N" FRAUDULENT
*
*===========================================================*
 PROCEDURE DIVISION USING LK-TRAN-SENDER
                          LK-TRAN-RECIPIENT
                          LK-TRAN-SENDER-ACCOUNT
                          LK-TRAN-RECIPIENT-ACCOUNT
                          LK-TRAN-DEVICE-MAC
                          LK-TRAN-AMOUNT
                          PERSON-TABLE-AREA
                          ACCOUNT-TABLE-AREA
                          DEVICE-TABLE-AREA
                          LK-TRAN-VERDICT.
*===========================================================*
*
 1000-VALIDATE-TRANSACTION.
*
     PERFORM 1100-CHECK-SENDER-PERSON THRU 1100-EXIT.
     PERFORM 1200-CHECK-RECIPIENT-PERSON THRU 1200-EXIT.
     PERFORM 1300-CHECK-SENDER-ACCOUNT THRU 1300-EXIT.
     PERFORM 1400-CHECK-RECIPIENT-ACCOUNT THRU 1400-EXIT.
     PERFORM 1500-CHECK-DEVICE THRU 1500-EXIT.
*
     IF W-CHECK-RESULTS-CODE = "YYYYY"
        MOVE "Y" TO LK-TRAN-VERDICT
     ELSE
        MOVE "N" TO LK-TRAN-VERDICT.
*
     EXIT PROGRAM.
*
     STOP RUN.
*
 1000-EXIT.
     EXIT.
*
 1100-CHECK-SENDER-PERSON.
     CALL "person-validator" USING LK-TRAN-SENDER
                                    PERSON-TABLE-AREA
                                    W-SENDER-PERSON-OK.
 1100-EXIT.
     EXIT.
*
 1200-CHECK-RECIPIENT-PERSON.
     CALL "person-validator" USING LK-TRAN-RECIPIENT
                                    PERSON-TABLE-AREA
                                    W-RECIPIENT-PERSON-OK.
 1200-EXIT.
     EXIT.
*
 1300-CHECK-SENDER-ACCOUNT.
     CALL "account-validator" USING W-SENDER-ROLE
                                     LK-TRAN-SENDER-ACCOUNT
                                     LK-TRAN-SENDER
                                     LK-TRAN-AMOUNT
                                     ACCOUNT-TABLE-AREA
                                     W-SENDER-ACCOUNT-OK.
 1300-EXIT.
     EXIT.
*
 1400-CHECK-RECIPIENT-ACCOUNT.
     CALL "account-validator" USING W-RECIPIENT-ROLE
                                     LK-TRAN-RECIPIENT-ACCOUNT
                                     LK-TRAN-RECIPIENT
                                     LK-TRAN-AMOUNT
                                     ACCOUNT-TABLE-AREA
                                     W-RECIPIENT-ACCOUNT-OK.
 1400-EXIT.
     EXIT.
*
 1500-CHECK-DEVICE.
     CALL "device-validator" USING LK-TRAN-DEVICE-MAC
                                    DEVICE-TABLE-AREA
                                    W-DEVICE-OK.
 1500-EXIT.
     EXIT.
