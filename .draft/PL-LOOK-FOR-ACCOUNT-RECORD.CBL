*
*    PL-LOOK-FOR-ACCOUNT-RECORD.CBL
*    Searches ACCOUNT-TABLE-AREA for LK-ACCOUNT-NUMBER-TO-FIND.
*    Sets FOUND-ACCOUNT-RECORD and, when found, ACCOUNT-IDX points
*    at the matching ACCOUNT-ENTRY.
*
 5100-LOOK-FOR-ACCOUNT-RECORD.
     MOVE "N" TO W-FOUND-ACCOUNT-RECORD.
     SET ACCOUNT-IDX TO 1.
 5101-SCAN-ACCOUNT-TABLE.
     IF ACCOUNT-IDX > ACCOUNT-TABLE-COUNT
        GO TO 5100-EXIT.
     IF AT-NUMBER (ACCOUNT-IDX) = LK-ACCOUNT-NUMBER-TO-FIND
        MOVE "Y" TO W-FOUND-ACCOUNT-RECORD
        GO TO 5100-EXIT.
     SET ACCOUNT-IDX UP BY 1.
     GO TO 5101-SCAN-ACCOUNT-TABLE.
 5100-EXIT.
     EXIT.
