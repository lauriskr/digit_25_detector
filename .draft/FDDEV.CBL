*
*    FDDEV.CBL
*    FD for DEVICES-IN - reference data for every originating
*    device known to the network, keyed by DEV-MAC.  Loaded once
*    into DEVICE-TABLE-AREA at job start (see wsdevice.cbl).
*
 FD  DEVICE-FILE
     LABEL RECORDS ARE STANDARD.
 01  DEV-RECORD.
     05  DEV-MAC                    PIC X(17).
     05  DEV-BLACKLISTED            PIC X(01).
     05  FILLER                     PIC X(12).
