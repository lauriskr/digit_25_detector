*
*===========================================================*
*    PROGRAM:      FRAUD-BATCH-VERIFY
*    PURPOSE:      Main driver for the fraud-detection batch
*                  job.  Pulls a batch of up to 50 unverified
*                  transactions, runs TRANSACTION-VALIDATOR on
*                  each one, partitions the batch into a
*                  verified list and a rejected list (keeping
*                  each transaction's position within its own
*                  list), batch-writes both lists, and rolls
*                  the counts into the run totals.  Repeats
*                  until the transaction file is exhausted.
*                  Replaces the old menu driver - this job has
*                  no operator menu, it simply runs to
*                  completion over one day's transaction file.
*===========================================================*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     fraud-batch-verify.
 AUTHOR.         R. MERCADO.
 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
 DATE-WRITTEN.   02/08/1988.
 DATE-COMPILED.
 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------------------------------------------------
*    DATE      PGMR  TICKET   DESCRIPTION
*    --------  ----  -------  -------------------------------
*    02/08/88  RM    FDP-100  Original coding.  Replaces the
*                             old CRT menu driver - this job
*                             has no operator, it runs start
*                             to finish over the day's
*                             transaction file and stops.
*    03/14/88  RM    FDP-101  Person check wired in.
*    03/21/88  RM    FDP-102  Account checks wired in.
*    04/11/88  RM    FDP-103  Call replaced with a single call
*                             to TRANSACTION-VALIDATOR so the
*                             driver no longer has to know how
*                             many sub-checks there are.
*    04/02/90  LO    FDP-167  Reference tables (person,
*                             account, device) now preloaded
*                             once at job start instead of a
*                             remote lookup per transaction -
*                             no ISAM support on the new box,
*                             and the network call per
*                             transaction was too slow besides.
*    06/22/93  LO    FDP-205  Batch size confirmed at 50 per
*                             compliance ticket 93-0447 -
*                             TRAN-BATCH-TABLE sized to match.
*    11/14/96  DS    FDP-258  Verified/rejected lists now
*                             written as one batch write per
*                             list per cycle instead of a
*                             WRITE per transaction, to match
*                             the downstream loader's expected
*                             file format.
*    12/30/98  DS    FDP-299  Y2K scan - no date fields
*                             anywhere in this program.  No
*                             change made.
*    02/06/01  DS    FDP-316  Added 77-level dump aids
*                             (W-DUMMY, W-CYCLE-COUNT) left
*                             over from the old CRT driver
*                             conversion - see FDP-312 thru
*                             FDP-315 for the matching change
*                             in each validator subprogram.
*    ----------------------------------------------------
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLTRAN.CBL".
     COPY "SLPERS.CBL".
     COPY "SLACCT.CBL".
     COPY "SLDEV.CBL".
     COPY "SLVERD.CBL".
*
 DATA DIVISION.
 FILE SECTION.
*
     COPY "FDTRAN.CBL".
     COPY "FDPERS.CBL".
     COPY "FDACCT.CBL".
     COPY "FDDEV.CBL".
     COPY "FDVERD.CBL".
*
 WORKING-STORAGE SECTION.
*
*    W-DUMMY is left over from the old CRT menu driver's
*    ACCEPT "press any key" prompt - never referenced now
*    that this job runs unattended, never taken back out.
*    W-CYCLE-COUNT is a dump aid counting batch cycles run
*    so far, carried the same way the validators carry their
*    own FDP-166/167 dump aids.
*
 77  W-DUMMY                     PIC X(01).
 77  W-CYCLE-COUNT               PIC S9(05) COMP.
*
 01  W-SWITCHES.
     05  W-TRAN-EOF-SWITCH       PIC X(01)   VALUE "N".
         88  TRAN-EOF                        VALUE "Y".
     05  W-BATCH-EMPTY-SWITCH    PIC X(01)   VALUE "N".
         88  BATCH-IS-EMPTY                  VALUE "Y".
     05  FILLER                  PIC X(01).
*
 01  W-RUN-COUNTERS.
     05  W-TOTAL-READ            PIC S9(07) COMP.
     05  W-TOTAL-VERIFIED        PIC S9(07) COMP.
     05  W-TOTAL-REJECTED        PIC S9(07) COMP.
     05  FILLER                  PIC X(01).
*
*    W-RUN-COUNTERS-DISPLAY is the same three totals in a
*    zoned, printable shape - COMP counters do not DISPLAY
*    cleanly on every box this job has run on, so the 9000
*    paragraph moves into this area before it writes the
*    summary line.
*
 01  W-RUN-TOTALS-DISPLAY.
     05  W-TOTAL-READ-DISPLAY    PIC ZZZZZZ9.
     05  W-TOTAL-VERIFIED-DISPLAY PIC ZZZZZZ9.
     05  W-TOTAL-REJECTED-DISPLAY PIC ZZZZZZ9.
     05  FILLER                  PIC X(01).
*
 01  W-BATCH-COUNTERS.
     05  W-BATCH-COUNT           PIC S9(04) COMP.
     05  W-VERIFIED-COUNT        PIC S9(04) COMP.
     05  W-REJECTED-COUNT        PIC S9(04) COMP.
     05  FILLER                  PIC X(01).
*
*    TRAN-BATCH-TABLE holds one cycle's worth of transactions -
*    up to 50, per compliance ticket 93-0447 (FDP-205).  Each
*    entry carries everything TRANSACTION-VALIDATOR needs, plus
*    the verdict this program gets back.
*
 01  TRAN-BATCH-AREA.
     05  TRAN-BATCH-ENTRY OCCURS 50 TIMES
                           INDEXED BY TRAN-BATCH-IDX.
         10  TB-TRAN-ID              PIC X(20).
         10  TB-SENDER               PIC X(11).
         10  TB-RECIPIENT            PIC X(11).
         10  TB-SENDER-ACCOUNT       PIC X(20).
         10  TB-RECIPIENT-ACCOUNT    PIC X(20).
         10  TB-DEVICE-MAC           PIC X(17).
         10  TB-AMOUNT               PIC S9(11)V99.
         10  TB-VERDICT              PIC X(01).
         10  FILLER                  PIC X(02).
*
*    TB-KEY-FIELDS is the sender/recipient person-code pair
*    taken together as one 22-byte key - held over from the
*    FDP-205 batch-sizing change, when the run totals were
*    briefly cross-footed against a sender/recipient pair
*    count that compliance later dropped from the audit.
*
         10  TB-KEY-FIELDS REDEFINES TB-SENDER-ACCOUNT.
             15  FILLER              PIC X(20).
*
*    VERIFIED-LIST-TABLE and REJECTED-LIST-TABLE hold the
*    partitioned transaction IDs for this cycle's batch write,
*    in the order each transaction was encountered.
*
 01  VERIFIED-LIST-AREA.
     05  VERIFIED-LIST-ENTRY OCCURS 50 TIMES
                              INDEXED BY VERIFIED-IDX.
         10  VL-TRAN-ID              PIC X(20).
         10  FILLER                  PIC X(01).
*
 01  REJECTED-LIST-AREA.
     05  REJECTED-LIST-ENTRY OCCURS 50 TIMES
                              INDEXED BY REJECTED-IDX.
         10  RL-TRAN-ID              PIC X(20).
         10  FILLER                  PIC X(01).
*
     COPY "wsperson.cbl".
     COPY "wsaccount.cbl".
     COPY "wsdevice.cbl".
*
*===========================================================*
 PROCEDURE DIVISION.
*===========================================================*
*
 1000-MAIN-CONTROL.
*
     PERFORM 1100-OPEN-ALL-FILES THRU 1100-EXIT.
     PERFORM 4000-LOAD-REFERENCE-TABLES THRU 4000-EXIT.
     PERFORM 3000-READ-ONE-TRANSACTION THRU 3000-EXIT.
*
     PERFORM 2000-PROCESS-ONE-CYCLE THRU 2000-EXIT
             UNTIL TRAN-EOF.
*
     PERFORM 9000-DISPLAY-RUN-TOTALS THRU 9000-EXIT.
     PERFORM 1200-CLOSE-ALL-FILES THRU 1200-EXIT.
*
     STOP RUN.
*
 1100-OPEN-ALL-FILES.
     OPEN INPUT  TRANSACTION-FILE
                 PERSON-FILE
                 ACCOUNT-FILE
                 DEVICE-FILE.
     OPEN OUTPUT VERIFIED-FILE
                 REJECTED-FILE.
     MOVE ZERO TO W-TOTAL-READ W-TOTAL-VERIFIED W-TOTAL-REJECTED.
     MOVE ZERO TO W-CYCLE-COUNT.
 1100-EXIT.
     EXIT.
*
 1200-CLOSE-ALL-FILES.
     CLOSE TRANSACTION-FILE
           PERSON-FILE
           ACCOUNT-FILE
           DEVICE-FILE
           VERIFIED-FILE
           REJECTED-FILE.
 1200-EXIT.
     EXIT.
*
*---------------------------------------------------------*
*    One batch cycle - pull up to 50 transactions, check
*    every one, partition, batch-write, and fold the counts
*    into the run totals.  FDP-100: if the batch pulled out
*    empty this cycle, there is nothing further to do.
*---------------------------------------------------------*
 2000-PROCESS-ONE-CYCLE.
*
     ADD 1 TO W-CYCLE-COUNT.
     PERFORM 2010-BUILD-TRANSACTION-BATCH THRU 2010-EXIT.
*
     IF BATCH-IS-EMPTY
        GO TO 2000-EXIT.
*
     PERFORM 2100-VALIDATE-TRANSACTION-BATCH THRU 2100-EXIT.
     PERFORM 2200-PARTITION-TRANSACTION-BATCH THRU 2200-EXIT.
*
     IF W-VERIFIED-COUNT > ZERO
        PERFORM 2300-WRITE-VERIFIED-BATCH THRU 2300-EXIT.
*
     IF W-REJECTED-COUNT > ZERO
        PERFORM 2400-WRITE-REJECTED-BATCH THRU 2400-EXIT.
*
     ADD W-BATCH-COUNT    TO W-TOTAL-READ.
     ADD W-VERIFIED-COUNT TO W-TOTAL-VERIFIED.
     ADD W-REJECTED-COUNT TO W-TOTAL-REJECTED.
*
 2000-EXIT.
     EXIT.
*
*---------------------------------------------------------*
*    Loads TRAN-BATCH-AREA from the transaction file, up to
*    50 records, stopping early on end of file.  The record
*    already in TRAN-RECORD from the prior READ (or the
*    priming READ in 1000-MAIN-CONTROL) is entry 1.
*---------------------------------------------------------*
 2010-BUILD-TRANSACTION-BATCH.
     MOVE ZERO TO W-BATCH-COUNT.
     MOVE "N" TO W-BATCH-EMPTY-SWITCH.
*
     IF TRAN-EOF
        MOVE "Y" TO W-BATCH-EMPTY-SWITCH
        GO TO 2010-EXIT.
*
 2011-ADD-ONE-TRANSACTION.
     ADD 1 TO W-BATCH-COUNT.
     SET TRAN-BATCH-IDX TO W-BATCH-COUNT.
     MOVE TRAN-ID       TO TB-TRAN-ID (TRAN-BATCH-IDX).
     MOVE TRAN-SENDER   TO TB-SENDER (TRAN-BATCH-IDX).
     MOVE TRAN-RECIPIENT
                         TO TB-RECIPIENT (TRAN-BATCH-IDX).
     MOVE TRAN-SENDER-ACCOUNT
                         TO TB-SENDER-ACCOUNT (TRAN-BATCH-IDX).
     MOVE TRAN-RECIPIENT-ACCOUNT
                         TO TB-RECIPIENT-ACCOUNT
                            (TRAN-BATCH-IDX).
     MOVE TRAN-DEVICE-MAC
                         TO TB-DEVICE-MAC (TRAN-BATCH-IDX).
     MOVE TRAN-AMOUNT    TO TB-AMOUNT (TRAN-BATCH-IDX).
*
     PERFORM 3000-READ-ONE-TRANSACTION THRU 3000-EXIT.
*
     IF TRAN-EOF
        GO TO 2010-EXIT.
     IF W-BATCH-COUNT < 50
        GO TO 2011-ADD-ONE-TRANSACTION.
*
 2010-EXIT.
     EXIT.
*
*---------------------------------------------------------*
*    Runs TRANSACTION-VALIDATOR once per entry in this
*    cycle's batch.  All five sub-checks run for every
*    transaction, no short-circuit - see
*    TRANSACTION-VALIDATOR's own change log for why.
*---------------------------------------------------------*
 2100-VALIDATE-TRANSACTION-BATCH.
     SET TRAN-BATCH-IDX TO 1.
 2101-VALIDATE-ONE-TRANSACTION.
     IF TRAN-BATCH-IDX > W-BATCH-COUNT
        GO TO 2100-EXIT.
*
     CALL "transaction-validator"
          USING TB-SENDER (TRAN-BATCH-IDX)
                TB-RECIPIENT (TRAN-BATCH-IDX)
                TB-SENDER-ACCOUNT (TRAN-BATCH-IDX)
                TB-RECIPIENT-ACCOUNT (TRAN-BATCH-IDX)
                TB-DEVICE-MAC (TRAN-BATCH-IDX)
                TB-AMOUNT (TRAN-BATCH-IDX)
                PERSON-TABLE-AREA
                ACCOUNT-TABLE-AREA
                DEVICE-TABLE-AREA
                TB-VERDICT (TRAN-BATCH-IDX).
*
     SET TRAN-BATCH-IDX UP BY 1.
     GO TO 2101-VALIDATE-ONE-TRANSACTION.
 2100-EXIT.
     EXIT.
*
*---------------------------------------------------------*
*    Splits the batch into VERIFIED-LIST-AREA and
*    REJECTED-LIST-AREA, in the order each transaction was
*    read - no re-sort, per the batch-flow rule.
*---------------------------------------------------------*
 2200-PARTITION-TRANSACTION-BATCH.
     MOVE ZERO TO W-VERIFIED-COUNT W-REJECTED-COUNT.
     SET TRAN-BATCH-IDX TO 1.
 2201-PARTITION-ONE-TRANSACTION.
     IF TRAN-BATCH-IDX > W-BATCH-COUNT
        GO TO 2200-EXIT.
*
     IF TB-VERDICT (TRAN-BATCH-IDX) = "Y"
        ADD 1 TO W-VERIFIED-COUNT
        SET VERIFIED-IDX TO W-VERIFIED-COUNT
        MOVE TB-TRAN-ID (TRAN-BATCH-IDX)
                              TO VL-TRAN-ID (VERIFIED-IDX)
     ELSE
        ADD 1 TO W-REJECTED-COUNT
        SET REJECTED-IDX TO W-REJECTED-COUNT
        MOVE TB-TRAN-ID (TRAN-BATCH-IDX)
                              TO RL-TRAN-ID (REJECTED-IDX).
*
     SET TRAN-BATCH-IDX UP BY 1.
     GO TO 2201-PARTITION-ONE-TRANSACTION.
 2200-EXIT.
     EXIT.
*
*---------------------------------------------------------*
*    One batch write per list per cycle (FDP-258).
*---------------------------------------------------------*
 2300-WRITE-VERIFIED-BATCH.
     SET VERIFIED-IDX TO 1.
 2301-WRITE-ONE-VERIFIED-RECORD.
     IF VERIFIED-IDX > W-VERIFIED-COUNT
        GO TO 2300-EXIT.
*
     MOVE VL-TRAN-ID (VERIFIED-IDX) TO VERD-TRAN-ID-V.
     MOVE "VERIFIED"                TO VERD-STATUS-V.
     WRITE VERIFIED-RECORD.
*
     SET VERIFIED-IDX UP BY 1.
     GO TO 2301-WRITE-ONE-VERIFIED-RECORD.
 2300-EXIT.
     EXIT.
*
 2400-WRITE-REJECTED-BATCH.
     SET REJECTED-IDX TO 1.
 2401-WRITE-ONE-REJECTED-RECORD.
     IF REJECTED-IDX > W-REJECTED-COUNT
        GO TO 2400-EXIT.
*
     MOVE RL-TRAN-ID (REJECTED-IDX) TO VERD-TRAN-ID-R.
     MOVE "REJECTED"                TO VERD-STATUS-R.
     WRITE REJECTED-RECORD.
*
     SET REJECTED-IDX UP BY 1.
     GO TO 2401-WRITE-ONE-REJECTED-RECORD.
 2400-EXIT.
     EXIT.
*
*---------------------------------------------------------*
*    Single READ of the transaction file, flagging TRAN-EOF
*    at the end instead of aborting.
*---------------------------------------------------------*
 3000-READ-ONE-TRANSACTION.
     READ TRANSACTION-FILE
         AT END
            MOVE "Y" TO W-TRAN-EOF-SWITCH.
 3000-EXIT.
     EXIT.
*
*---------------------------------------------------------*
*    End-of-job summary - the only "report" this job
*    produces, per the run-totals rule.
*---------------------------------------------------------*
 9000-DISPLAY-RUN-TOTALS.
     MOVE W-TOTAL-READ     TO W-TOTAL-READ-DISPLAY.
     MOVE W-TOTAL-VERIFIED TO W-TOTAL-VERIFIED-DISPLAY.
     MOVE W-TOTAL-REJECTED TO W-TOTAL-REJECTED-DISPLAY.
*
     DISPLAY " ".
     DISPLAY "*** FRAUD-BATCH-VERIFY - RUN TOTALS ***".
     DISPLAY "TRANSACTIONS READ . . . : " W-TOTAL-READ-DISPLAY.
     DISPLAY "VERIFIED . . . . . . . : " W-TOTAL-VERIFIED-DISPLAY.
     DISPLAY "REJECTED . . . . . . . : " W-TOTAL-REJECTED-DISPLAY.
 9000-EXIT.
     EXIT.
*
*===========================================================*
*    REFERENCE-TABLE LOAD - SHARED BY ANY PROGRAM THAT OPENS
*    PERSON-FILE/ACCOUNT-FILE/DEVICE-FILE.
*===========================================================*
     COPY "PL-LOAD-REFERENCE-TABLES.CBL".
