*
*    wsperson.cbl
*    In-memory image of PERSONS-IN, built once at job start by
*    PL-LOAD-REFERENCE-TABLES.CBL (see fraud-batch-verify.cob) and
*    searched by PL-LOOK-FOR-PERSON-RECORD.CBL (see
*    person-validator.cob) for the rest of the run.  COPY into
*    WORKING-STORAGE where the table is built, and into LINKAGE
*    SECTION where it is only searched.
*
*    PT-ELIGIBILITY-CODE is PT-ELIGIBILITY-FLAGS taken as one
*    3-byte string - a person is eligible only when it reads
*    "NYN" (no warrant, has contract, not blacklisted).
*
 01  PERSON-TABLE-AREA.
     05  PERSON-TABLE-COUNT         PIC S9(04) COMP.
     05  PERSON-ENTRY OCCURS 500 TIMES
                       INDEXED BY PERSON-IDX.
         10  PT-CODE                PIC X(11).
         10  PT-ELIGIBILITY-FLAGS.
             15  PT-WARRANT-ISSUED  PIC X(01).
             15  PT-HAS-CONTRACT    PIC X(01).
             15  PT-BLACKLISTED     PIC X(01).
         10  PT-ELIGIBILITY-CODE REDEFINES PT-ELIGIBILITY-FLAGS
                                    PIC X(03).
         10  FILLER                 PIC X(06).
