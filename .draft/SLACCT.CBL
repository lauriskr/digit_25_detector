*
*    SLACCT.CBL
*    SELECT for ACCOUNTS-IN.
*
     SELECT ACCOUNT-FILE
            ASSIGN TO "ACCOUNTS-IN"
            ORGANIZATION IS LINE SEQUENTIAL.
