*
*===========================================================*
*    PROGRAM:      ACCOUNT-VALIDATOR
*    PURPOSE:      Decides whether an account may take part in
*                  a transaction.  Two different rules share
*                  this program, selected by LK-ACCT-ROLE -
*                  a SENDER account must be open, owned by the
*                  sender, and carry enough balance to cover
*                  the transfer; a RECIPIENT account need only
*                  be open and owned by the recipient.  Called
*                  twice per transaction by
*                  TRANSACTION-VALIDATOR.
*===========================================================*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     account-validator.
 AUTHOR.         R. MERCADO.
 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
 DATE-WRITTEN.   03/21/1988.
 DATE-COMPILED.
 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------------------------------------------------
*    DATE      PGMR  TICKET   DESCRIPTION
*    --------  ----  -------  -------------------------------
*    03/21/88  RM    FDP-102  Original coding - sender side
*                             only, one account file READ per
*                             call.
*    08/09/88  RM    FDP-119  Recipient-side rule added; one
*                             program now handles both sides
*                             by way of LK-ACCT-ROLE.
*    01/09/90  LO    FDP-166  Switched from a per-number
*                             remote lookup to a search of the
*                             account table preloaded by the
*                             driver - no ISAM support on the
*                             new box.
*    06/22/93  LO    FDP-202  Not-found account now falls out
*                             FALSE instead of abending; a
*                             missing account number is not an
*                             error.
*    03/04/97  DS    FDP-266  Balance compare changed to use
*                             NOT LESS THAN wording per audit
*                             request - no logic change.
*    12/30/98  DS    FDP-299  Y2K scan - no date fields in
*                             this program.  No change.
*    02/06/01  DS    FDP-313  W-FOUND-ACCOUNT-RECORD moved off
*                             a group 01 onto a 77-level item -
*                             new shop standard for single-
*                             field switches.
*    ----------------------------------------------------
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*
 77  W-FOUND-ACCOUNT-RECORD      PIC X(01).
     88  FOUND-ACCOUNT-RECORD    VALUE "Y".
*
*    W-ROLE-AREA carries LK-ACCT-ROLE in two different shapes -
*    the full word used by the driver, and a single check byte
*    this program actually branches on.
*
 01  W-ROLE-AREA.
     05  W-ROLE-WORD             PIC X(09).
 01  W-ROLE-CHECK REDEFINES W-ROLE-AREA.
     05  W-ROLE-FIRST-CHAR       PIC X(01).
     05  FILLER                  PIC X(08).
*
 LINKAGE SECTION.
*
 01  LK-ACCT-ROLE                PIC X(09).
*        VALUES "SENDER   " OR "RECIPIENT"
 01  LK-ACCOUNT-NUMBER-TO-FIND   PIC X(20).
 01  LK-ACCOUNT-NUMBER-PARTS REDEFINES LK-ACCOUNT-NUMBER-TO-FIND.
     05  LK-ACCOUNT-NUMBER-PREFIX PIC X(04).
     05  LK-ACCOUNT-NUMBER-SUFFIX PIC X(16).
 01  LK-ACCT-OWNER-TO-MATCH      PIC X(11).
 01  LK-ACCT-AMOUNT              PIC S9(11)V99.
*
     COPY "wsaccount.cbl".
*
 01  LK-ACCT-VALID-FLAG          PIC X(01).
*
*===========================================================*
 PROCEDURE DIVISION USING LK-ACCT-ROLE
                          LK-ACCOUNT-NUMBER-TO-FIND
                          LK-ACCT-OWNER-TO-MATCH
                          LK-ACCT-AMOUNT
                          ACCOUNT-TABLE-AREA
                          LK-ACCT-VALID-FLAG.
*===========================================================*
*
 2000-VALIDATE-ACCOUNT.
*
     MOVE LK-ACCT-ROLE TO W-ROLE-WORD.
     MOVE "N" TO LK-ACCT-VALID-FLAG.
*
     PERFORM 5100-LOOK-FOR-ACCOUNT-RECORD THRU 5100-EXIT.
*
     IF NOT FOUND-ACCOUNT-RECORD
        GO TO 2000-EXIT.
*
     IF AT-CLOSED (ACCOUNT-IDX) = "Y"
        GO TO 2000-EXIT.
*
     IF W-ROLE-FIRST-CHAR = "S"
        PERFORM 2100-VALIDATE-SENDER-ACCOUNT THRU 2100-EXIT
     ELSE
        PERFORM 2200-VALIDATE-RECIPIENT-ACCOUNT THRU 2200-EXIT.
*
 2000-EXIT.
     EXIT PROGRAM.
*
     STOP RUN.
*
*---------------------------------------------------------*
*    A SENDER account must be owned by the sender named on
*    the transaction and carry enough balance to cover it.
*---------------------------------------------------------*
 2100-VALIDATE-SENDER-ACCOUNT.
*
     IF AT-OWNER (ACCOUNT-IDX) NOT = LK-ACCT-OWNER-TO-MATCH
        GO TO 2100-EXIT.
     IF AT-BALANCE (ACCOUNT-IDX) NOT LESS THAN LK-ACCT-AMOUNT
        MOVE "Y" TO LK-ACCT-VALID-FLAG.
*
 2100-EXIT.
     EXIT.
*
*---------------------------------------------------------*
*    A RECIPIENT account need only be owned by the named
*    recipient - no balance test applies on the receiving
*    side.
*---------------------------------------------------------*
 2200-VALIDATE-RECIPIENT-ACCOUNT.
*
     IF AT-OWNER (ACCOUNT-IDX) = LK-ACCT-OWNER-TO-MATCH
        MOVE "Y" TO LK-ACCT-VALID-FLAG.
*
 2200-EXIT.
     EXIT.
*
*===========================================================*
*    TABLE SEARCH - SHARED WITH ANY PROGRAM THAT SEARCHES
*    THE IN-MEMORY ACCOUNT TABLE.
*===========================================================*
     COPY "PL-LOOK-FOR-ACCOUNT-RECORD.CBL".
