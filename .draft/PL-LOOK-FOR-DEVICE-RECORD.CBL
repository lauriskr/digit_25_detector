*
*    PL-LOOK-FOR-DEVICE-RECORD.CBL
*    Searches DEVICE-TABLE-AREA for LK-DEVICE-MAC-TO-FIND.
*    Sets FOUND-DEVICE-RECORD and, when found, DEVICE-IDX points
*    at the matching DEVICE-ENTRY.
*
 5200-LOOK-FOR-DEVICE-RECORD.
     MOVE "N" TO W-FOUND-DEVICE-RECORD.
     SET DEVICE-IDX TO 1.
 5201-SCAN-DEVICE-TABLE.
     IF DEVICE-IDX > DEVICE-TABLE-COUNT
        GO TO 5200-EXIT.
     IF DT-MAC (DEVICE-IDX) = LK-DEVICE-MAC-TO-FIND
        MOVE "Y" TO W-FOUND-DEVICE-RECORD
        GO TO 5200-EXIT.
     SET DEVICE-IDX UP BY 1.
     GO TO 5201-SCAN-DEVICE-TABLE.
 5200-EXIT.
     EXIT.
