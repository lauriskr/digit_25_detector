*
*    PL-LOOK-FOR-PERSON-RECORD.CBL
*    Searches PERSON-TABLE-AREA for LK-PERSON-CODE-TO-FIND.
*    Sets FOUND-PERSON-RECORD and, when found, PERSON-IDX points
*    at the matching PERSON-ENTRY.  No file I-O - the table was
*    already loaded by the calling program.  The scan stops at
*    PERSON-TABLE-COUNT, not at the OCCURS maximum, since the
*    table is very rarely filled to capacity.
*
 5000-LOOK-FOR-PERSON-RECORD.
     MOVE "N" TO W-FOUND-PERSON-RECORD.
     SET PERSON-IDX TO 1.
 5001-SCAN-PERSON-TABLE.
     IF PERSON-IDX > PERSON-TABLE-COUNT
        GO TO 5000-EXIT.
     IF PT-CODE (PERSON-IDX) = LK-PERSON-CODE-TO-FIND
        MOVE "Y" TO W-FOUND-PERSON-RECORD
        GO TO 5000-EXIT.
     SET PERSON-IDX UP BY 1.
     GO TO 5001-SCAN-PERSON-TABLE.
 5000-EXIT.
     EXIT.
