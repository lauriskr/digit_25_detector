*
*    wsaccount.cbl
*    In-memory image of ACCOUNTS-IN, built once at job start by
*    PL-LOAD-REFERENCE-TABLES.CBL (see fraud-batch-verify.cob) and
*    searched by PL-LOOK-FOR-ACCOUNT-RECORD.CBL (see
*    account-validator.cob) for the rest of the run.
*
*    AT-NUMBER-PARTS is AT-NUMBER broken into the clearing-house
*    prefix and the member's own suffix - carried for a future
*    clearing-house report, not used by the validation rule.
*
 01  ACCOUNT-TABLE-AREA.
     05  ACCOUNT-TABLE-COUNT        PIC S9(04) COMP.
     05  ACCOUNT-ENTRY OCCURS 500 TIMES
                        INDEXED BY ACCOUNT-IDX.
         10  AT-NUMBER               PIC X(20).
         10  AT-NUMBER-PARTS REDEFINES AT-NUMBER.
             15  AT-NUMBER-PREFIX    PIC X(04).
             15  AT-NUMBER-SUFFIX    PIC X(16).
         10  AT-OWNER                PIC X(11).
         10  AT-CLOSED               PIC X(01).
         10  AT-BALANCE              PIC S9(11)V99.
         10  FILLER                  PIC X(05).
