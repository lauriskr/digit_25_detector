*
*    SLPERS.CBL
*    SELECT for PERSONS-IN.
*
     SELECT PERSON-FILE
            ASSIGN TO "PERSONS-IN"
            ORGANIZATION IS LINE SEQUENTIAL.
