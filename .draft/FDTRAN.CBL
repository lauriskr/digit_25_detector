*
*    FDTRAN.CBL
*    FD for TRANSACTIONS-IN - unverified transaction batch
*    pulled from the transaction store each cycle.
*
 FD  TRANSACTION-FILE
     LABEL RECORDS ARE STANDARD.
 01  TRAN-RECORD.
     05  TRAN-ID                    PIC X(20).
     05  TRAN-SENDER                PIC X(11).
     05  TRAN-RECIPIENT             PIC X(11).
     05  TRAN-SENDER-ACCOUNT        PIC X(20).
     05  TRAN-RECIPIENT-ACCOUNT     PIC X(20).
     05  TRAN-DEVICE-MAC            PIC X(17).
     05  TRAN-AMOUNT                PIC S9(11)V99.
     05  FILLER                     PIC X(18).
