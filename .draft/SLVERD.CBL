*
*    SLVERD.CBL
*    SELECT pair for VERIFIED-OUT and REJECTED-OUT.
*
     SELECT VERIFIED-FILE
            ASSIGN TO "VERIFIED-OUT"
            ORGANIZATION IS LINE SEQUENTIAL.
*
     SELECT REJECTED-FILE
            ASSIGN TO "REJECTED-OUT"
            ORGANIZATION IS LINE SEQUENTIAL.
