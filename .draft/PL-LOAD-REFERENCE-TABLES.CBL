*
*    PL-LOAD-REFERENCE-TABLES.CBL
*    Loads PERSONS-IN, ACCOUNTS-IN and DEVICES-IN into the
*    wsperson.cbl/wsaccount.cbl/wsdevice.cbl tables, once, before
*    the first batch cycle.
*    COPY this member into the PROCEDURE DIVISION of the program
*    that OPENs PERSON-FILE/ACCOUNT-FILE/DEVICE-FILE.
*
 4000-LOAD-REFERENCE-TABLES.
     PERFORM 4010-LOAD-PERSON-TABLE THRU 4010-EXIT.
     PERFORM 4020-LOAD-ACCOUNT-TABLE THRU 4020-EXIT.
     PERFORM 4030-LOAD-DEVICE-TABLE THRU 4030-EXIT.
*
 4010-LOAD-PERSON-TABLE.
     MOVE ZERO TO PERSON-TABLE-COUNT.
 4011-LOAD-PERSON-RECORD.
     READ PERSON-FILE
         AT END
            GO TO 4010-EXIT.
     ADD 1 TO PERSON-TABLE-COUNT.
     SET PERSON-IDX TO PERSON-TABLE-COUNT.
     MOVE PERS-CODE              TO PT-CODE (PERSON-IDX).
     MOVE PERS-WARRANT-ISSUED   TO PT-WARRANT-ISSUED (PERSON-IDX).
     MOVE PERS-HAS-CONTRACT      TO PT-HAS-CONTRACT (PERSON-IDX).
     MOVE PERS-BLACKLISTED       TO PT-BLACKLISTED (PERSON-IDX).
     GO TO 4011-LOAD-PERSON-RECORD.
 4010-EXIT.
     EXIT.
*
 4020-LOAD-ACCOUNT-TABLE.
     MOVE ZERO TO ACCOUNT-TABLE-COUNT.
 4021-LOAD-ACCOUNT-RECORD.
     READ ACCOUNT-FILE
         AT END
            GO TO 4020-EXIT.
     ADD 1 TO ACCOUNT-TABLE-COUNT.
     SET ACCOUNT-IDX TO ACCOUNT-TABLE-COUNT.
     MOVE ACCT-NUMBER            TO AT-NUMBER (ACCOUNT-IDX).
     MOVE ACCT-OWNER             TO AT-OWNER (ACCOUNT-IDX).
     MOVE ACCT-CLOSED            TO AT-CLOSED (ACCOUNT-IDX).
     MOVE ACCT-BALANCE           TO AT-BALANCE (ACCOUNT-IDX).
     GO TO 4021-LOAD-ACCOUNT-RECORD.
 4020-EXIT.
     EXIT.
*
 4030-LOAD-DEVICE-TABLE.
     MOVE ZERO TO DEVICE-TABLE-COUNT.
 4031-LOAD-DEVICE-RECORD.
     READ DEVICE-FILE
         AT END
            GO TO 4030-EXIT.
     ADD 1 TO DEVICE-TABLE-COUNT.
     SET DEVICE-IDX TO DEVICE-TABLE-COUNT.
     MOVE DEV-MAC                TO DT-MAC (DEVICE-IDX).
     MOVE DEV-BLACKLISTED        TO DT-BLACKLISTED (DEVICE-IDX).
     GO TO 4031-LOAD-DEVICE-RECORD.
 4030-EXIT.
     EXIT.
