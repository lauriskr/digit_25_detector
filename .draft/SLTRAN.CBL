*
*    SLTRAN.CBL
*    SELECT for TRANSACTIONS-IN.
*
     SELECT TRANSACTION-FILE
            ASSIGN TO "TRANSACTIONS-IN"
            ORGANIZATION IS LINE SEQUENTIAL.
