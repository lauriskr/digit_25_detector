*
*===========================================================*
*    PROGRAM:      DEVICE-VALIDATOR
*    PURPOSE:      Decides whether the device (by MAC address)
*                  that originated a transaction is clear to
*                  use the network - that is, the device is
*                  not on the blacklist.  Called once per
*                  transaction by TRANSACTION-VALIDATOR.
*===========================================================*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     device-validator.
 AUTHOR.         L. OKAFOR.
 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
 DATE-WRITTEN.   04/02/1990.
 DATE-COMPILED.
 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------------------------------------------------
*    DATE      PGMR  TICKET   DESCRIPTION
*    --------  ----  -------  -------------------------------
*    04/02/90  LO    FDP-167  Original coding.  Device table
*                             preloaded by the driver the same
*                             way as the person and account
*                             tables - no ISAM support on the
*                             new box.
*    06/22/93  LO    FDP-203  Not-found device now falls out
*                             FALSE instead of abending; a
*                             device not on file is not an
*                             error, just not cleared.
*    11/14/96  DS    FDP-256  MAC address compare changed from
*                             a colon-delimited picture to a
*                             plain 17-byte compare once the
*                             field office confirmed all feeds
*                             use the same punctuation.
*    12/30/98  DS    FDP-299  Y2K scan - no date fields in
*                             this program.  No change.
*    02/06/01  DS    FDP-314  W-FOUND-DEVICE-RECORD and the
*                             FDP-167 call-count dump aid
*                             moved off group 01's onto
*                             77-level items - new shop
*                             standard for single-field work
*                             areas.
*    ----------------------------------------------------
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*
 77  W-FOUND-DEVICE-RECORD       PIC X(01).
     88  FOUND-DEVICE-RECORD     VALUE "Y".
*
*    W-CALL-COUNT-DISPLAY/W-CALL-COUNT track how many times
*    this program has been entered in the run - a dump aid
*    kept on from the FDP-167 bring-up and never taken back
*    out.
*
 77  W-CALL-COUNT-DISPLAY        PIC 9(04).
 77  W-CALL-COUNT REDEFINES W-CALL-COUNT-DISPLAY
                            PIC S9(04) COMP.
*
 LINKAGE SECTION.
*
 01  LK-DEVICE-MAC-TO-FIND       PIC X(17).
 01  LK-DEVICE-MAC-PARTS REDEFINES LK-DEVICE-MAC-TO-FIND.
     05  LK-DEVICE-MAC-OCTET-1   PIC X(02).
     05  FILLER                 PIC X(01).
     05  LK-DEVICE-MAC-OCTET-2   PIC X(02).
     05  FILLER                 PIC X(01).
     05  LK-DEVICE-MAC-OCTET-3   PIC X(02).
     05  FILLER                 PIC X(01).
     05  LK-DEVICE-MAC-OCTET-4   PIC X(02).
     05  FILLER                 PIC X(01).
     05  LK-DEVICE-MAC-OCTET-5   PIC X(02).
     05  FILLER                 PIC X(01).
     05  LK-DEVICE-MAC-OCTET-6   PIC X(02).
*
     COPY "wsdevice.cbl".
*
 01  LK-DEVICE-VALID-FLAG        PIC X(01).
*
*===========================================================*
 PROCEDURE DIVISION USING LK-DEVICE-MAC-TO-FIND
                          DEVICE-TABLE-AREA
                          LK-DEVICE-VALID-FLAG.
*===========================================================*
*
 3000-VALIDATE-DEVICE.
*
     PERFORM 5200-LOOK-FOR-DEVICE-RECORD THRU 5200-EXIT.
*
     IF FOUND-DEVICE-RECORD
        IF DT-BLACKLISTED (DEVICE-IDX) = "N"
           MOVE "Y" TO LK-DEVICE-VALID-FLAG
        ELSE
           MOVE "N" TO LK-DEVICE-VALID-FLAG
     ELSE
        MOVE "N" TO LK-DEVICE-VALID-FLAG.
*
     EXIT PROGRAM.
*
     STOP RUN.
*
 3000-EXIT.
     EXIT.
*
*===========================================================*
*    TABLE SEARCH - SHARED WITH ANY PROGRAM THAT SEARCHES
*    THE IN-MEMORY DEVICE TABLE.
*===========================================================*
     COPY "PL-LOOK-FOR-DEVICE-RECORD.CBL".
