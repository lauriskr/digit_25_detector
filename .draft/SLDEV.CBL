*
*    SLDEV.CBL
*    SELECT for DEVICES-IN.
*
     SELECT DEVICE-FILE
            ASSIGN TO "DEVICES-IN"
            ORGANIZATION IS LINE SEQUENTIAL.
