*
*    wsdevice.cbl
*    In-memory image of DEVICES-IN, built once at job start by
*    PL-LOAD-REFERENCE-TABLES.CBL (see fraud-batch-verify.cob) and
*    searched by PL-LOOK-FOR-DEVICE-RECORD.CBL (see
*    device-validator.cob) for the rest of the run.
*
*    DT-MAC-HALVES is DT-MAC split at the midpoint - the first
*    half identifies the manufacturer block, a leftover from the
*    short-lived FDP-256 manufacturer report that never shipped.
*
 01  DEVICE-TABLE-AREA.
     05  DEVICE-TABLE-COUNT         PIC S9(04) COMP.
     05  DEVICE-ENTRY OCCURS 500 TIMES
                       INDEXED BY DEVICE-IDX.
         10  DT-MAC                  PIC X(17).
         10  DT-MAC-HALVES REDEFINES DT-MAC.
             15  DT-MAC-MFR-BLOCK    PIC X(08).
             15  DT-MAC-HOST-BLOCK   PIC X(09).
         10  DT-BLACKLISTED          PIC X(01).
         10  FILLER                  PIC X(10).
