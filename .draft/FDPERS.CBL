*
*    FDPERS.CBL
*    FD for PERSONS-IN - reference data for every person known
*    to the network, keyed by PERS-CODE.  Loaded once into
*    PERSON-TABLE-AREA at job start (see wsperson.cbl) - no ISAM
*    handler is available on this box for a person lookup per
*    transaction, so the whole file comes in before cycle 1.
*
 FD  PERSON-FILE
     LABEL RECORDS ARE STANDARD.
 01  PERS-RECORD.
     05  PERS-CODE                  PIC X(11).
     05  PERS-WARRANT-ISSUED        PIC X(01).
     05  PERS-HAS-CONTRACT          PIC X(01).
     05  PERS-BLACKLISTED           PIC X(01).
     05  FILLER                     PIC X(26).
