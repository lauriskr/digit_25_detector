000100*
000200*    SLVERD.CBL
000300*    SELECT pair for VERIFIED-OUT and REJECTED-OUT.
000400*
000500     SELECT VERIFIED-FILE
000600            ASSIGN TO "VERIFIED-OUT"
000700            ORGANIZATION IS LINE SEQUENTIAL.
000800*
000900     SELECT REJECTED-FILE
001000            ASSIGN TO "REJECTED-OUT"
001100            ORGANIZATION IS LINE SEQUENTIAL.
