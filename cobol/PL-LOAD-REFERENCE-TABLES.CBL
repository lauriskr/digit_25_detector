000100*
000200*    PL-LOAD-REFERENCE-TABLES.CBL
000300*    Loads PERSONS-IN, ACCOUNTS-IN and DEVICES-IN into the
000400*    wsperson.cbl/wsaccount.cbl/wsdevice.cbl tables, once, before
000500*    the first batch cycle.
000600*    COPY this member into the PROCEDURE DIVISION of the program
000700*    that OPENs PERSON-FILE/ACCOUNT-FILE/DEVICE-FILE.
000800*
000900 4000-LOAD-REFERENCE-TABLES.
001000     PERFORM 4010-LOAD-PERSON-TABLE THRU 4010-EXIT.
001100     PERFORM 4020-LOAD-ACCOUNT-TABLE THRU 4020-EXIT.
001200     PERFORM 4030-LOAD-DEVICE-TABLE THRU 4030-EXIT.
001300*
001400 4010-LOAD-PERSON-TABLE.
001500     MOVE ZERO TO PERSON-TABLE-COUNT.
001600 4011-LOAD-PERSON-RECORD.
001700     READ PERSON-FILE
001800         AT END
001900            GO TO 4010-EXIT.
002000     ADD 1 TO PERSON-TABLE-COUNT.
002100     SET PERSON-IDX TO PERSON-TABLE-COUNT.
002200     MOVE PERS-CODE              TO PT-CODE (PERSON-IDX).
002300     MOVE PERS-WARRANT-ISSUED   TO PT-WARRANT-ISSUED (PERSON-IDX).
002400     MOVE PERS-HAS-CONTRACT      TO PT-HAS-CONTRACT (PERSON-IDX).
002500     MOVE PERS-BLACKLISTED       TO PT-BLACKLISTED (PERSON-IDX).
002600     GO TO 4011-LOAD-PERSON-RECORD.
002700 4010-EXIT.
002800     EXIT.
002900*
003000 4020-LOAD-ACCOUNT-TABLE.
003100     MOVE ZERO TO ACCOUNT-TABLE-COUNT.
003200 4021-LOAD-ACCOUNT-RECORD.
003300     READ ACCOUNT-FILE
003400         AT END
003500            GO TO 4020-EXIT.
003600     ADD 1 TO ACCOUNT-TABLE-COUNT.
003700     SET ACCOUNT-IDX TO ACCOUNT-TABLE-COUNT.
003800     MOVE ACCT-NUMBER            TO AT-NUMBER (ACCOUNT-IDX).
003900     MOVE ACCT-OWNER             TO AT-OWNER (ACCOUNT-IDX).
004000     MOVE ACCT-CLOSED            TO AT-CLOSED (ACCOUNT-IDX).
004100     MOVE ACCT-BALANCE           TO AT-BALANCE (ACCOUNT-IDX).
004200     GO TO 4021-LOAD-ACCOUNT-RECORD.
004300 4020-EXIT.
004400     EXIT.
004500*
004600 4030-LOAD-DEVICE-TABLE.
004700     MOVE ZERO TO DEVICE-TABLE-COUNT.
004800 4031-LOAD-DEVICE-RECORD.
004900     READ DEVICE-FILE
005000         AT END
005100            GO TO 4030-EXIT.
005200     ADD 1 TO DEVICE-TABLE-COUNT.
005300     SET DEVICE-IDX TO DEVICE-TABLE-COUNT.
005400     MOVE DEV-MAC                TO DT-MAC (DEVICE-IDX).
005500     MOVE DEV-BLACKLISTED        TO DT-BLACKLISTED (DEVICE-IDX).
005600     GO TO 4031-LOAD-DEVICE-RECORD.
005700 4030-EXIT.
005800     EXIT.
