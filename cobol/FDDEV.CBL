000100*
000200*    FDDEV.CBL
000300*    FD for DEVICES-IN - reference data for every originating
000400*    device known to the network, keyed by DEV-MAC.  Loaded once
000500*    into DEVICE-TABLE-AREA at job start (see wsdevice.cbl).
000600*
000700 FD  DEVICE-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  DEV-RECORD.
001000     05  DEV-MAC                    PIC X(17).
001100     05  DEV-BLACKLISTED            PIC X(01).
001200     05  FILLER                     PIC X(12).
