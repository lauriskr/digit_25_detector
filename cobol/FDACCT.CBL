000100*
000200*    FDACCT.CBL
000300*    FD for ACCOUNTS-IN - reference data for every account known
000400*    to the network, keyed by ACCT-NUMBER.  Loaded once into
000500*    ACCOUNT-TABLE-AREA at job start (see wsaccount.cbl).
000600*
000700 FD  ACCOUNT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  ACCT-RECORD.
001000     05  ACCT-NUMBER                PIC X(20).
001100     05  ACCT-OWNER                 PIC X(11).
001200     05  ACCT-CLOSED                PIC X(01).
001300     05  ACCT-BALANCE               PIC S9(11)V99.
001400     05  FILLER                     PIC X(15).
