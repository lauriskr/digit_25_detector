000100*
000200*    SLPERS.CBL
000300*    SELECT for PERSONS-IN.
000400*
000500     SELECT PERSON-FILE
000600            ASSIGN TO "PERSONS-IN"
000700            ORGANIZATION IS LINE SEQUENTIAL.
