000100*
000200*    SLACCT.CBL
000300*    SELECT for ACCOUNTS-IN.
000400*
000500     SELECT ACCOUNT-FILE
000600            ASSIGN TO "ACCOUNTS-IN"
000700            ORGANIZATION IS LINE SEQUENTIAL.
