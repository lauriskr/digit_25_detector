000100*
000200*    wsperson.cbl
000300*    In-memory image of PERSONS-IN, built once at job start by
000400*    PL-LOAD-REFERENCE-TABLES.CBL (see fraud-batch-verify.cob) and
000500*    searched by PL-LOOK-FOR-PERSON-RECORD.CBL (see
000600*    person-validator.cob) for the rest of the run.  COPY into
000700*    WORKING-STORAGE where the table is built, and into LINKAGE
000800*    SECTION where it is only searched.
000900*
001000*    PT-ELIGIBILITY-CODE is PT-ELIGIBILITY-FLAGS taken as one
001100*    3-byte string - a person is eligible only when it reads
001200*    "NYN" (no warrant, has contract, not blacklisted).
001300*
001400 01  PERSON-TABLE-AREA.
001500     05  PERSON-TABLE-COUNT         PIC S9(04) COMP.
001600     05  PERSON-ENTRY OCCURS 500 TIMES
001700                       INDEXED BY PERSON-IDX.
001800         10  PT-CODE                PIC X(11).
001900         10  PT-ELIGIBILITY-FLAGS.
002000             15  PT-WARRANT-ISSUED  PIC X(01).
002100             15  PT-HAS-CONTRACT    PIC X(01).
002200             15  PT-BLACKLISTED     PIC X(01).
002300         10  PT-ELIGIBILITY-CODE REDEFINES PT-ELIGIBILITY-FLAGS
002400                                    PIC X(03).
002500         10  FILLER                 PIC X(06).
