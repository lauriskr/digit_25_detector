000100*
000200*===========================================================*
000300*    PROGRAM:      PERSON-VALIDATOR
000400*    PURPOSE:      Decides whether a person (by person code)
000500*                  is eligible to take part in a transaction -
000600*                  no outstanding warrant, has a contract on
000700*                  file, and is not blacklisted.  Called once
000800*                  per person per transaction by
000900*                  TRANSACTION-VALIDATOR (twice - sender and
001000*                  recipient).
001100*===========================================================*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     person-validator.
001400 AUTHOR.         R. MERCADO.
001500 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
001600 DATE-WRITTEN.   03/14/1988.
001700 DATE-COMPILED.
001800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001900*
002000*    CHANGE LOG
002100*    ----------------------------------------------------
002200*    DATE      PGMR  TICKET   DESCRIPTION
002300*    --------  ----  -------  -------------------------------
002400*    03/14/88  RM    FDP-101  Original coding.  Warrant and
002500*                             contract check only - blacklist
002600*                             flag did not exist on the person
002700*                             file yet.
002800*    08/02/88  RM    FDP-118  Added PERS-BLACKLISTED check
002900*                             when compliance added the field
003000*                             to the person master.
003100*    01/09/90  LO    FDP-166  Switched from a per-code remote
003200*                             lookup to a search of the person
003300*                             table preloaded by the driver -
003400*                             no ISAM support on the new box.
003500*    06/22/93  LO    FDP-201  Not-found person now falls out
003600*                             FALSE instead of abending; a
003700*                             missing code is not an error.
003800*    11/14/96  DS    FDP-255  Eligibility check collapsed to
003900*                             a single 3-byte flag compare.
004000*    12/30/98  DS    FDP-299  Y2K scan - no date fields in
004100*                             this program.  No change.
004200*    02/06/01  DS    FDP-312  W-FOUND-PERSON-RECORD and the
004300*                             FDP-166 trace area moved off
004400*                             group 01's onto 77-level items -
004500*                             new shop standard for single-
004600*                             field switches and scratch work
004700*                             areas that carry no FILLER of
004800*                             their own.
004900*    ----------------------------------------------------
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*
005900 77  W-FOUND-PERSON-RECORD       PIC X(01).
006000     88  FOUND-PERSON-RECORD     VALUE "Y".
006100*
006200*    W-TRACE-CODE-FOUND/W-TRACE-COUNT are left over from the
006300*    FDP-166 conversion to table lookups - a dump aid for the
006400*    first few weeks on the new box.  Never removed since
006500*    nobody has had to use it.
006600*
006700 77  W-TRACE-CODE-FOUND          PIC X(02).
006800 77  W-TRACE-COUNT REDEFINES W-TRACE-CODE-FOUND
006900                              PIC S9(03) COMP.
007000*
007100 LINKAGE SECTION.
007200*
007300 01  LK-PERSON-CODE-TO-FIND      PIC X(11).
007400 01  LK-PERSON-CODE-PARTS REDEFINES LK-PERSON-CODE-TO-FIND.
007500     05  LK-PERSON-CODE-PREFIX   PIC X(02).
007600     05  LK-PERSON-CODE-SUFFIX   PIC X(09).
007700*
007800     COPY "wsperson.cbl".
007900*
008000 01  LK-PERSON-VALID-FLAG        PIC X(01).
008100*
008200*===========================================================*
008300 PROCEDURE DIVISION USING LK-PERSON-CODE-TO-FIND
008400                          PERSON-TABLE-AREA
008500                          LK-PERSON-VALID-FLAG.
008600*===========================================================*
008700*
008800 1000-VALIDATE-PERSON.
008900*
009000     PERFORM 5000-LOOK-FOR-PERSON-RECORD THRU 5000-EXIT.
009100*
009200     IF FOUND-PERSON-RECORD
009300        IF PT-ELIGIBILITY-CODE (PERSON-IDX) = "NYN"
009400           MOVE "Y" TO LK-PERSON-VALID-FLAG
009500        ELSE
009600           MOVE "N" TO LK-PERSON-VALID-FLAG
009700     ELSE
009800        MOVE "N" TO LK-PERSON-VALID-FLAG.
009900*
010000     EXIT PROGRAM.
010100*
010200     STOP RUN.
010300*
010400 1000-EXIT.
010500     EXIT.
010600*
010700*===========================================================*
010800*    TABLE SEARCH - SHARED WITH ANY PROGRAM THAT SEARCHES
010900*    THE IN-MEMORY PERSON TABLE.
011000*===========================================================*
011100     COPY "PL-LOOK-FOR-PERSON-RECORD.CBL".
