000100*
000200*    PL-LOOK-FOR-ACCOUNT-RECORD.CBL
000300*    Searches ACCOUNT-TABLE-AREA for LK-ACCOUNT-NUMBER-TO-FIND.
000400*    Sets FOUND-ACCOUNT-RECORD and, when found, ACCOUNT-IDX points
000500*    at the matching ACCOUNT-ENTRY.
000600*
000700 5100-LOOK-FOR-ACCOUNT-RECORD.
000800     MOVE "N" TO W-FOUND-ACCOUNT-RECORD.
000900     SET ACCOUNT-IDX TO 1.
001000 5101-SCAN-ACCOUNT-TABLE.
001100     IF ACCOUNT-IDX > ACCOUNT-TABLE-COUNT
001200        GO TO 5100-EXIT.
001300     IF AT-NUMBER (ACCOUNT-IDX) = LK-ACCOUNT-NUMBER-TO-FIND
001400        MOVE "Y" TO W-FOUND-ACCOUNT-RECORD
001500        GO TO 5100-EXIT.
001600     SET ACCOUNT-IDX UP BY 1.
001700     GO TO 5101-SCAN-ACCOUNT-TABLE.
001800 5100-EXIT.
001900     EXIT.
