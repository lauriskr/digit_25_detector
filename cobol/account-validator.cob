000100*
000200*===========================================================*
000300*    PROGRAM:      ACCOUNT-VALIDATOR
000400*    PURPOSE:      Decides whether an account may take part in
000500*                  a transaction.  Two different rules share
000600*                  this program, selected by LK-ACCT-ROLE -
000700*                  a SENDER account must be open, owned by the
000800*                  sender, and carry enough balance to cover
000900*                  the transfer; a RECIPIENT account need only
001000*                  be open and owned by the recipient.  Called
001100*                  twice per transaction by
001200*                  TRANSACTION-VALIDATOR.
001300*===========================================================*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     account-validator.
001600 AUTHOR.         R. MERCADO.
001700 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
001800 DATE-WRITTEN.   03/21/1988.
001900 DATE-COMPILED.
002000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
002100*
002200*    CHANGE LOG
002300*    ----------------------------------------------------
002400*    DATE      PGMR  TICKET   DESCRIPTION
002500*    --------  ----  -------  -------------------------------
002600*    03/21/88  RM    FDP-102  Original coding - sender side
002700*                             only, one account file READ per
002800*                             call.
002900*    08/09/88  RM    FDP-119  Recipient-side rule added; one
003000*                             program now handles both sides
003100*                             by way of LK-ACCT-ROLE.
003200*    01/09/90  LO    FDP-166  Switched from a per-number
003300*                             remote lookup to a search of the
003400*                             account table preloaded by the
003500*                             driver - no ISAM support on the
003600*                             new box.
003700*    06/22/93  LO    FDP-202  Not-found account now falls out
003800*                             FALSE instead of abending; a
003900*                             missing account number is not an
004000*                             error.
004100*    03/04/97  DS    FDP-266  Balance compare changed to use
004200*                             NOT LESS THAN wording per audit
004300*                             request - no logic change.
004400*    12/30/98  DS    FDP-299  Y2K scan - no date fields in
004500*                             this program.  No change.
004600*    02/06/01  DS    FDP-313  W-FOUND-ACCOUNT-RECORD moved off
004700*                             a group 01 onto a 77-level item -
004800*                             new shop standard for single-
004900*                             field switches.
005000*    ----------------------------------------------------
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
006000 77  W-FOUND-ACCOUNT-RECORD      PIC X(01).
006100     88  FOUND-ACCOUNT-RECORD    VALUE "Y".
006200*
006300*    W-ROLE-AREA carries LK-ACCT-ROLE in two different shapes -
006400*    the full word used by the driver, and a single check byte
006500*    this program actually branches on.
006600*
006700 01  W-ROLE-AREA.
006800     05  W-ROLE-WORD             PIC X(09).
006900 01  W-ROLE-CHECK REDEFINES W-ROLE-AREA.
007000     05  W-ROLE-FIRST-CHAR       PIC X(01).
007100     05  FILLER                  PIC X(08).
007200*
007300 LINKAGE SECTION.
007400*
007500 01  LK-ACCT-ROLE                PIC X(09).
007600*        VALUES "SENDER   " OR "RECIPIENT"
007700 01  LK-ACCOUNT-NUMBER-TO-FIND   PIC X(20).
007800 01  LK-ACCOUNT-NUMBER-PARTS REDEFINES LK-ACCOUNT-NUMBER-TO-FIND.
007900     05  LK-ACCOUNT-NUMBER-PREFIX PIC X(04).
008000     05  LK-ACCOUNT-NUMBER-SUFFIX PIC X(16).
008100 01  LK-ACCT-OWNER-TO-MATCH      PIC X(11).
008200 01  LK-ACCT-AMOUNT              PIC S9(11)V99.
008300*
008400     COPY "wsaccount.cbl".
008500*
008600 01  LK-ACCT-VALID-FLAG          PIC X(01).
008700*
008800*===========================================================*
008900 PROCEDURE DIVISION USING LK-ACCT-ROLE
009000                          LK-ACCOUNT-NUMBER-TO-FIND
009100                          LK-ACCT-OWNER-TO-MATCH
009200                          LK-ACCT-AMOUNT
009300                          ACCOUNT-TABLE-AREA
009400                          LK-ACCT-VALID-FLAG.
009500*===========================================================*
009600*
009700 2000-VALIDATE-ACCOUNT.
009800*
009900     MOVE LK-ACCT-ROLE TO W-ROLE-WORD.
010000     MOVE "N" TO LK-ACCT-VALID-FLAG.
010100*
010200     PERFORM 5100-LOOK-FOR-ACCOUNT-RECORD THRU 5100-EXIT.
010300*
010400     IF NOT FOUND-ACCOUNT-RECORD
010500        GO TO 2000-EXIT.
010600*
010700     IF AT-CLOSED (ACCOUNT-IDX) = "Y"
010800        GO TO 2000-EXIT.
010900*
011000     IF W-ROLE-FIRST-CHAR = "S"
011100        PERFORM 2100-VALIDATE-SENDER-ACCOUNT THRU 2100-EXIT
011200     ELSE
011300        PERFORM 2200-VALIDATE-RECIPIENT-ACCOUNT THRU 2200-EXIT.
011400*
011500 2000-EXIT.
011600     EXIT PROGRAM.
011700*
011800     STOP RUN.
011900*
012000*---------------------------------------------------------*
012100*    A SENDER account must be owned by the sender named on
012200*    the transaction and carry enough balance to cover it.
012300*---------------------------------------------------------*
012400 2100-VALIDATE-SENDER-ACCOUNT.
012500*
012600     IF AT-OWNER (ACCOUNT-IDX) NOT = LK-ACCT-OWNER-TO-MATCH
012700        GO TO 2100-EXIT.
012800     IF AT-BALANCE (ACCOUNT-IDX) NOT LESS THAN LK-ACCT-AMOUNT
012900        MOVE "Y" TO LK-ACCT-VALID-FLAG.
013000*
013100 2100-EXIT.
013200     EXIT.
013300*
013400*---------------------------------------------------------*
013500*    A RECIPIENT account need only be owned by the named
013600*    recipient - no balance test applies on the receiving
013700*    side.
013800*---------------------------------------------------------*
013900 2200-VALIDATE-RECIPIENT-ACCOUNT.
014000*
014100     IF AT-OWNER (ACCOUNT-IDX) = LK-ACCT-OWNER-TO-MATCH
014200        MOVE "Y" TO LK-ACCT-VALID-FLAG.
014300*
014400 2200-EXIT.
014500     EXIT.
014600*
014700*===========================================================*
014800*    TABLE SEARCH - SHARED WITH ANY PROGRAM THAT SEARCHES
014900*    THE IN-MEMORY ACCOUNT TABLE.
015000*===========================================================*
015100     COPY "PL-LOOK-FOR-ACCOUNT-RECORD.CBL".
