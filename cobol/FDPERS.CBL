000100*
000200*    FDPERS.CBL
000300*    FD for PERSONS-IN - reference data for every person known
000400*    to the network, keyed by PERS-CODE.  Loaded once into
000500*    PERSON-TABLE-AREA at job start (see wsperson.cbl) - no ISAM
000600*    handler is available on this box for a person lookup per
000700*    transaction, so the whole file comes in before cycle 1.
000800*
000900 FD  PERSON-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  PERS-RECORD.
001200     05  PERS-CODE                  PIC X(11).
001300     05  PERS-WARRANT-ISSUED        PIC X(01).
001400     05  PERS-HAS-CONTRACT          PIC X(01).
001500     05  PERS-BLACKLISTED           PIC X(01).
001600     05  FILLER                     PIC X(26).
