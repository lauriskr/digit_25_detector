000100*
000200*    wsdevice.cbl
000300*    In-memory image of DEVICES-IN, built once at job start by
000400*    PL-LOAD-REFERENCE-TABLES.CBL (see fraud-batch-verify.cob) and
000500*    searched by PL-LOOK-FOR-DEVICE-RECORD.CBL (see
000600*    device-validator.cob) for the rest of the run.
000700*
000800*    DT-MAC-HALVES is DT-MAC split at the midpoint - the first
000900*    half identifies the manufacturer block, a leftover from the
001000*    short-lived FDP-256 manufacturer report that never shipped.
001100*
001200 01  DEVICE-TABLE-AREA.
001300     05  DEVICE-TABLE-COUNT         PIC S9(04) COMP.
001400     05  DEVICE-ENTRY OCCURS 500 TIMES
001500                       INDEXED BY DEVICE-IDX.
001600         10  DT-MAC                  PIC X(17).
001700         10  DT-MAC-HALVES REDEFINES DT-MAC.
001800             15  DT-MAC-MFR-BLOCK    PIC X(08).
001900             15  DT-MAC-HOST-BLOCK   PIC X(09).
002000         10  DT-BLACKLISTED          PIC X(01).
002100         10  FILLER                  PIC X(10).
