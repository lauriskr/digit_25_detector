000100*
000200*    PL-LOOK-FOR-PERSON-RECORD.CBL
000300*    Searches PERSON-TABLE-AREA for LK-PERSON-CODE-TO-FIND.
000400*    Sets FOUND-PERSON-RECORD and, when found, PERSON-IDX points
000500*    at the matching PERSON-ENTRY.  No file I-O - the table was
000600*    already loaded by the calling program.  The scan stops at
000700*    PERSON-TABLE-COUNT, not at the OCCURS maximum, since the
000800*    table is very rarely filled to capacity.
000900*
001000 5000-LOOK-FOR-PERSON-RECORD.
001100     MOVE "N" TO W-FOUND-PERSON-RECORD.
001200     SET PERSON-IDX TO 1.
001300 5001-SCAN-PERSON-TABLE.
001400     IF PERSON-IDX > PERSON-TABLE-COUNT
001500        GO TO 5000-EXIT.
001600     IF PT-CODE (PERSON-IDX) = LK-PERSON-CODE-TO-FIND
001700        MOVE "Y" TO W-FOUND-PERSON-RECORD
001800        GO TO 5000-EXIT.
001900     SET PERSON-IDX UP BY 1.
002000     GO TO 5001-SCAN-PERSON-TABLE.
002100 5000-EXIT.
002200     EXIT.
