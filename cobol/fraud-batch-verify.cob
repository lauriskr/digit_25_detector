000100*
000200*===========================================================*
000300*    PROGRAM:      FRAUD-BATCH-VERIFY
000400*    PURPOSE:      Main driver for the fraud-detection batch
000500*                  job.  Pulls a batch of up to 50 unverified
000600*                  transactions, runs TRANSACTION-VALIDATOR on
000700*                  each one, partitions the batch into a
000800*                  verified list and a rejected list (keeping
000900*                  each transaction's position within its own
001000*                  list), batch-writes both lists, and rolls
001100*                  the counts into the run totals.  Repeats
001200*                  until the transaction file is exhausted.
001300*                  Replaces the old menu driver - this job has
001400*                  no operator menu, it simply runs to
001500*                  completion over one day's transaction file.
001600*===========================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     fraud-batch-verify.
001900 AUTHOR.         R. MERCADO.
002000 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
002100 DATE-WRITTEN.   02/08/1988.
002200 DATE-COMPILED.
002300 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
002400*
002500*    CHANGE LOG
002600*    ----------------------------------------------------
002700*    DATE      PGMR  TICKET   DESCRIPTION
002800*    --------  ----  -------  -------------------------------
002900*    02/08/88  RM    FDP-100  Original coding.  Replaces the
003000*                             old CRT menu driver - this job
003100*                             has no operator, it runs start
003200*                             to finish over the day's
003300*                             transaction file and stops.
003400*    03/14/88  RM    FDP-101  Person check wired in.
003500*    03/21/88  RM    FDP-102  Account checks wired in.
003600*    04/11/88  RM    FDP-103  Call replaced with a single call
003700*                             to TRANSACTION-VALIDATOR so the
003800*                             driver no longer has to know how
003900*                             many sub-checks there are.
004000*    04/02/90  LO    FDP-167  Reference tables (person,
004100*                             account, device) now preloaded
004200*                             once at job start instead of a
004300*                             remote lookup per transaction -
004400*                             no ISAM support on the new box,
004500*                             and the network call per
004600*                             transaction was too slow besides.
004700*    06/22/93  LO    FDP-205  Batch size confirmed at 50 per
004800*                             compliance ticket 93-0447 -
004900*                             TRAN-BATCH-TABLE sized to match.
005000*    11/14/96  DS    FDP-258  Verified/rejected lists now
005100*                             written as one batch write per
005200*                             list per cycle instead of a
005300*                             WRITE per transaction, to match
005400*                             the downstream loader's expected
005500*                             file format.
005600*    12/30/98  DS    FDP-299  Y2K scan - no date fields
005700*                             anywhere in this program.  No
005800*                             change made.
005900*    02/06/01  DS    FDP-316  Added 77-level dump aids
006000*                             (W-DUMMY, W-CYCLE-COUNT) left
006100*                             over from the old CRT driver
006200*                             conversion - see FDP-312 thru
006300*                             FDP-315 for the matching change
006400*                             in each validator subprogram.
006500*    ----------------------------------------------------
006600*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     COPY "SLTRAN.CBL".
007500     COPY "SLPERS.CBL".
007600     COPY "SLACCT.CBL".
007700     COPY "SLDEV.CBL".
007800     COPY "SLVERD.CBL".
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300     COPY "FDTRAN.CBL".
008400     COPY "FDPERS.CBL".
008500     COPY "FDACCT.CBL".
008600     COPY "FDDEV.CBL".
008700     COPY "FDVERD.CBL".
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100*    W-DUMMY is left over from the old CRT menu driver's
009200*    ACCEPT "press any key" prompt - never referenced now
009300*    that this job runs unattended, never taken back out.
009400*    W-CYCLE-COUNT is a dump aid counting batch cycles run
009500*    so far, carried the same way the validators carry their
009600*    own FDP-166/167 dump aids.
009700*
009800 77  W-DUMMY                     PIC X(01).
009900 77  W-CYCLE-COUNT               PIC S9(05) COMP.
010000*
010100 01  W-SWITCHES.
010200     05  W-TRAN-EOF-SWITCH       PIC X(01)   VALUE "N".
010300         88  TRAN-EOF                        VALUE "Y".
010400     05  W-BATCH-EMPTY-SWITCH    PIC X(01)   VALUE "N".
010500         88  BATCH-IS-EMPTY                  VALUE "Y".
010600     05  FILLER                  PIC X(01).
010700*
010800 01  W-RUN-COUNTERS.
010900     05  W-TOTAL-READ            PIC S9(07) COMP.
011000     05  W-TOTAL-VERIFIED        PIC S9(07) COMP.
011100     05  W-TOTAL-REJECTED        PIC S9(07) COMP.
011200     05  FILLER                  PIC X(01).
011300*
011400*    W-RUN-COUNTERS-DISPLAY is the same three totals in a
011500*    zoned, printable shape - COMP counters do not DISPLAY
011600*    cleanly on every box this job has run on, so the 9000
011700*    paragraph moves into this area before it writes the
011800*    summary line.
011900*
012000 01  W-RUN-TOTALS-DISPLAY.
012100     05  W-TOTAL-READ-DISPLAY    PIC ZZZZZZ9.
012200     05  W-TOTAL-VERIFIED-DISPLAY PIC ZZZZZZ9.
012300     05  W-TOTAL-REJECTED-DISPLAY PIC ZZZZZZ9.
012400     05  FILLER                  PIC X(01).
012500*
012600 01  W-BATCH-COUNTERS.
012700     05  W-BATCH-COUNT           PIC S9(04) COMP.
012800     05  W-VERIFIED-COUNT        PIC S9(04) COMP.
012900     05  W-REJECTED-COUNT        PIC S9(04) COMP.
013000     05  FILLER                  PIC X(01).
013100*
013200*    TRAN-BATCH-TABLE holds one cycle's worth of transactions -
013300*    up to 50, per compliance ticket 93-0447 (FDP-205).  Each
013400*    entry carries everything TRANSACTION-VALIDATOR needs, plus
013500*    the verdict this program gets back.
013600*
013700 01  TRAN-BATCH-AREA.
013800     05  TRAN-BATCH-ENTRY OCCURS 50 TIMES
013900                           INDEXED BY TRAN-BATCH-IDX.
014000         10  TB-TRAN-ID              PIC X(20).
014100         10  TB-SENDER               PIC X(11).
014200         10  TB-RECIPIENT            PIC X(11).
014300         10  TB-SENDER-ACCOUNT       PIC X(20).
014400         10  TB-RECIPIENT-ACCOUNT    PIC X(20).
014500         10  TB-DEVICE-MAC           PIC X(17).
014600         10  TB-AMOUNT               PIC S9(11)V99.
014700         10  TB-VERDICT              PIC X(01).
014800         10  FILLER                  PIC X(02).
014900*
015000*    TB-KEY-FIELDS is the sender/recipient person-code pair
015100*    taken together as one 22-byte key - held over from the
015200*    FDP-205 batch-sizing change, when the run totals were
015300*    briefly cross-footed against a sender/recipient pair
015400*    count that compliance later dropped from the audit.
015500*
015600         10  TB-KEY-FIELDS REDEFINES TB-SENDER-ACCOUNT.
015700             15  FILLER              PIC X(20).
015800*
015900*    VERIFIED-LIST-TABLE and REJECTED-LIST-TABLE hold the
016000*    partitioned transaction IDs for this cycle's batch write,
016100*    in the order each transaction was encountered.
016200*
016300 01  VERIFIED-LIST-AREA.
016400     05  VERIFIED-LIST-ENTRY OCCURS 50 TIMES
016500                              INDEXED BY VERIFIED-IDX.
016600         10  VL-TRAN-ID              PIC X(20).
016700         10  FILLER                  PIC X(01).
016800*
016900 01  REJECTED-LIST-AREA.
017000     05  REJECTED-LIST-ENTRY OCCURS 50 TIMES
017100                              INDEXED BY REJECTED-IDX.
017200         10  RL-TRAN-ID              PIC X(20).
017300         10  FILLER                  PIC X(01).
017400*
017500     COPY "wsperson.cbl".
017600     COPY "wsaccount.cbl".
017700     COPY "wsdevice.cbl".
017800*
017900*===========================================================*
018000 PROCEDURE DIVISION.
018100*===========================================================*
018200*
018300 1000-MAIN-CONTROL.
018400*
018500     PERFORM 1100-OPEN-ALL-FILES THRU 1100-EXIT.
018600     PERFORM 4000-LOAD-REFERENCE-TABLES THRU 4000-EXIT.
018700     PERFORM 3000-READ-ONE-TRANSACTION THRU 3000-EXIT.
018800*
018900     PERFORM 2000-PROCESS-ONE-CYCLE THRU 2000-EXIT
019000             UNTIL TRAN-EOF.
019100*
019200     PERFORM 9000-DISPLAY-RUN-TOTALS THRU 9000-EXIT.
019300     PERFORM 1200-CLOSE-ALL-FILES THRU 1200-EXIT.
019400*
019500     STOP RUN.
019600*
019700 1100-OPEN-ALL-FILES.
019800     OPEN INPUT  TRANSACTION-FILE
019900                 PERSON-FILE
020000                 ACCOUNT-FILE
020100                 DEVICE-FILE.
020200     OPEN OUTPUT VERIFIED-FILE
020300                 REJECTED-FILE.
020400     MOVE ZERO TO W-TOTAL-READ W-TOTAL-VERIFIED W-TOTAL-REJECTED.
020500     MOVE ZERO TO W-CYCLE-COUNT.
020600 1100-EXIT.
020700     EXIT.
020800*
020900 1200-CLOSE-ALL-FILES.
021000     CLOSE TRANSACTION-FILE
021100           PERSON-FILE
021200           ACCOUNT-FILE
021300           DEVICE-FILE
021400           VERIFIED-FILE
021500           REJECTED-FILE.
021600 1200-EXIT.
021700     EXIT.
021800*
021900*---------------------------------------------------------*
022000*    One batch cycle - pull up to 50 transactions, check
022100*    every one, partition, batch-write, and fold the counts
022200*    into the run totals.  FDP-100: if the batch pulled out
022300*    empty this cycle, there is nothing further to do.
022400*---------------------------------------------------------*
022500 2000-PROCESS-ONE-CYCLE.
022600*
022700     ADD 1 TO W-CYCLE-COUNT.
022800     PERFORM 2010-BUILD-TRANSACTION-BATCH THRU 2010-EXIT.
022900*
023000     IF BATCH-IS-EMPTY
023100        GO TO 2000-EXIT.
023200*
023300     PERFORM 2100-VALIDATE-TRANSACTION-BATCH THRU 2100-EXIT.
023400     PERFORM 2200-PARTITION-TRANSACTION-BATCH THRU 2200-EXIT.
023500*
023600     IF W-VERIFIED-COUNT > ZERO
023700        PERFORM 2300-WRITE-VERIFIED-BATCH THRU 2300-EXIT.
023800*
023900     IF W-REJECTED-COUNT > ZERO
024000        PERFORM 2400-WRITE-REJECTED-BATCH THRU 2400-EXIT.
024100*
024200     ADD W-BATCH-COUNT    TO W-TOTAL-READ.
024300     ADD W-VERIFIED-COUNT TO W-TOTAL-VERIFIED.
024400     ADD W-REJECTED-COUNT TO W-TOTAL-REJECTED.
024500*
024600 2000-EXIT.
024700     EXIT.
024800*
024900*---------------------------------------------------------*
025000*    Loads TRAN-BATCH-AREA from the transaction file, up to
025100*    50 records, stopping early on end of file.  The record
025200*    already in TRAN-RECORD from the prior READ (or the
025300*    priming READ in 1000-MAIN-CONTROL) is entry 1.
025400*---------------------------------------------------------*
025500 2010-BUILD-TRANSACTION-BATCH.
025600     MOVE ZERO TO W-BATCH-COUNT.
025700     MOVE "N" TO W-BATCH-EMPTY-SWITCH.
025800*
025900     IF TRAN-EOF
026000        MOVE "Y" TO W-BATCH-EMPTY-SWITCH
026100        GO TO 2010-EXIT.
026200*
026300 2011-ADD-ONE-TRANSACTION.
026400     ADD 1 TO W-BATCH-COUNT.
026500     SET TRAN-BATCH-IDX TO W-BATCH-COUNT.
026600     MOVE TRAN-ID       TO TB-TRAN-ID (TRAN-BATCH-IDX).
026700     MOVE TRAN-SENDER   TO TB-SENDER (TRAN-BATCH-IDX).
026800     MOVE TRAN-RECIPIENT
026900                         TO TB-RECIPIENT (TRAN-BATCH-IDX).
027000     MOVE TRAN-SENDER-ACCOUNT
027100                         TO TB-SENDER-ACCOUNT (TRAN-BATCH-IDX).
027200     MOVE TRAN-RECIPIENT-ACCOUNT
027300                         TO TB-RECIPIENT-ACCOUNT
027400                            (TRAN-BATCH-IDX).
027500     MOVE TRAN-DEVICE-MAC
027600                         TO TB-DEVICE-MAC (TRAN-BATCH-IDX).
027700     MOVE TRAN-AMOUNT    TO TB-AMOUNT (TRAN-BATCH-IDX).
027800*
027900     PERFORM 3000-READ-ONE-TRANSACTION THRU 3000-EXIT.
028000*
028100     IF TRAN-EOF
028200        GO TO 2010-EXIT.
028300     IF W-BATCH-COUNT < 50
028400        GO TO 2011-ADD-ONE-TRANSACTION.
028500*
028600 2010-EXIT.
028700     EXIT.
028800*
028900*---------------------------------------------------------*
029000*    Runs TRANSACTION-VALIDATOR once per entry in this
029100*    cycle's batch.  All five sub-checks run for every
029200*    transaction, no short-circuit - see
029300*    TRANSACTION-VALIDATOR's own change log for why.
029400*---------------------------------------------------------*
029500 2100-VALIDATE-TRANSACTION-BATCH.
029600     SET TRAN-BATCH-IDX TO 1.
029700 2101-VALIDATE-ONE-TRANSACTION.
029800     IF TRAN-BATCH-IDX > W-BATCH-COUNT
029900        GO TO 2100-EXIT.
030000*
030100     CALL "transaction-validator"
030200          USING TB-SENDER (TRAN-BATCH-IDX)
030300                TB-RECIPIENT (TRAN-BATCH-IDX)
030400                TB-SENDER-ACCOUNT (TRAN-BATCH-IDX)
030500                TB-RECIPIENT-ACCOUNT (TRAN-BATCH-IDX)
030600                TB-DEVICE-MAC (TRAN-BATCH-IDX)
030700                TB-AMOUNT (TRAN-BATCH-IDX)
030800                PERSON-TABLE-AREA
030900                ACCOUNT-TABLE-AREA
031000                DEVICE-TABLE-AREA
031100                TB-VERDICT (TRAN-BATCH-IDX).
031200*
031300     SET TRAN-BATCH-IDX UP BY 1.
031400     GO TO 2101-VALIDATE-ONE-TRANSACTION.
031500 2100-EXIT.
031600     EXIT.
031700*
031800*---------------------------------------------------------*
031900*    Splits the batch into VERIFIED-LIST-AREA and
032000*    REJECTED-LIST-AREA, in the order each transaction was
032100*    read - no re-sort, per the batch-flow rule.
032200*---------------------------------------------------------*
032300 2200-PARTITION-TRANSACTION-BATCH.
032400     MOVE ZERO TO W-VERIFIED-COUNT W-REJECTED-COUNT.
032500     SET TRAN-BATCH-IDX TO 1.
032600 2201-PARTITION-ONE-TRANSACTION.
032700     IF TRAN-BATCH-IDX > W-BATCH-COUNT
032800        GO TO 2200-EXIT.
032900*
033000     IF TB-VERDICT (TRAN-BATCH-IDX) = "Y"
033100        ADD 1 TO W-VERIFIED-COUNT
033200        SET VERIFIED-IDX TO W-VERIFIED-COUNT
033300        MOVE TB-TRAN-ID (TRAN-BATCH-IDX)
033400                              TO VL-TRAN-ID (VERIFIED-IDX)
033500     ELSE
033600        ADD 1 TO W-REJECTED-COUNT
033700        SET REJECTED-IDX TO W-REJECTED-COUNT
033800        MOVE TB-TRAN-ID (TRAN-BATCH-IDX)
033900                              TO RL-TRAN-ID (REJECTED-IDX).
034000*
034100     SET TRAN-BATCH-IDX UP BY 1.
034200     GO TO 2201-PARTITION-ONE-TRANSACTION.
034300 2200-EXIT.
034400     EXIT.
034500*
034600*---------------------------------------------------------*
034700*    One batch write per list per cycle (FDP-258).
034800*---------------------------------------------------------*
034900 2300-WRITE-VERIFIED-BATCH.
035000     SET VERIFIED-IDX TO 1.
035100 2301-WRITE-ONE-VERIFIED-RECORD.
035200     IF VERIFIED-IDX > W-VERIFIED-COUNT
035300        GO TO 2300-EXIT.
035400*
035500     MOVE VL-TRAN-ID (VERIFIED-IDX) TO VERD-TRAN-ID-V.
035600     MOVE "VERIFIED"                TO VERD-STATUS-V.
035700     WRITE VERIFIED-RECORD.
035800*
035900     SET VERIFIED-IDX UP BY 1.
036000     GO TO 2301-WRITE-ONE-VERIFIED-RECORD.
036100 2300-EXIT.
036200     EXIT.
036300*
036400 2400-WRITE-REJECTED-BATCH.
036500     SET REJECTED-IDX TO 1.
036600 2401-WRITE-ONE-REJECTED-RECORD.
036700     IF REJECTED-IDX > W-REJECTED-COUNT
036800        GO TO 2400-EXIT.
036900*
037000     MOVE RL-TRAN-ID (REJECTED-IDX) TO VERD-TRAN-ID-R.
037100     MOVE "REJECTED"                TO VERD-STATUS-R.
037200     WRITE REJECTED-RECORD.
037300*
037400     SET REJECTED-IDX UP BY 1.
037500     GO TO 2401-WRITE-ONE-REJECTED-RECORD.
037600 2400-EXIT.
037700     EXIT.
037800*
037900*---------------------------------------------------------*
038000*    Single READ of the transaction file, flagging TRAN-EOF
038100*    at the end instead of aborting.
038200*---------------------------------------------------------*
038300 3000-READ-ONE-TRANSACTION.
038400     READ TRANSACTION-FILE
038500         AT END
038600            MOVE "Y" TO W-TRAN-EOF-SWITCH.
038700 3000-EXIT.
038800     EXIT.
038900*
039000*---------------------------------------------------------*
039100*    End-of-job summary - the only "report" this job
039200*    produces, per the run-totals rule.
039300*---------------------------------------------------------*
039400 9000-DISPLAY-RUN-TOTALS.
039500     MOVE W-TOTAL-READ     TO W-TOTAL-READ-DISPLAY.
039600     MOVE W-TOTAL-VERIFIED TO W-TOTAL-VERIFIED-DISPLAY.
039700     MOVE W-TOTAL-REJECTED TO W-TOTAL-REJECTED-DISPLAY.
039800*
039900     DISPLAY " ".
040000     DISPLAY "*** FRAUD-BATCH-VERIFY - RUN TOTALS ***".
040100     DISPLAY "TRANSACTIONS READ . . . : " W-TOTAL-READ-DISPLAY.
040200     DISPLAY "VERIFIED . . . . . . . : " W-TOTAL-VERIFIED-DISPLAY.
040300     DISPLAY "REJECTED . . . . . . . : " W-TOTAL-REJECTED-DISPLAY.
040400 9000-EXIT.
040500     EXIT.
040600*
040700*===========================================================*
040800*    REFERENCE-TABLE LOAD - SHARED BY ANY PROGRAM THAT OPENS
040900*    PERSON-FILE/ACCOUNT-FILE/DEVICE-FILE.
041000*===========================================================*
041100     COPY "PL-LOAD-REFERENCE-TABLES.CBL".
