000100*
000200*===========================================================*
000300*    PROGRAM:      DEVICE-VALIDATOR
000400*    PURPOSE:      Decides whether the device (by MAC address)
000500*                  that originated a transaction is clear to
000600*                  use the network - that is, the device is
000700*                  not on the blacklist.  Called once per
000800*                  transaction by TRANSACTION-VALIDATOR.
000900*===========================================================*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     device-validator.
001200 AUTHOR.         L. OKAFOR.
001300 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
001400 DATE-WRITTEN.   04/02/1990.
001500 DATE-COMPILED.
001600 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001700*
001800*    CHANGE LOG
001900*    ----------------------------------------------------
002000*    DATE      PGMR  TICKET   DESCRIPTION
002100*    --------  ----  -------  -------------------------------
002200*    04/02/90  LO    FDP-167  Original coding.  Device table
002300*                             preloaded by the driver the same
002400*                             way as the person and account
002500*                             tables - no ISAM support on the
002600*                             new box.
002700*    06/22/93  LO    FDP-203  Not-found device now falls out
002800*                             FALSE instead of abending; a
002900*                             device not on file is not an
003000*                             error, just not cleared.
003100*    11/14/96  DS    FDP-256  MAC address compare changed from
003200*                             a colon-delimited picture to a
003300*                             plain 17-byte compare once the
003400*                             field office confirmed all feeds
003500*                             use the same punctuation.
003600*    12/30/98  DS    FDP-299  Y2K scan - no date fields in
003700*                             this program.  No change.
003800*    02/06/01  DS    FDP-314  W-FOUND-DEVICE-RECORD and the
003900*                             FDP-167 call-count dump aid
004000*                             moved off group 01's onto
004100*                             77-level items - new shop
004200*                             standard for single-field work
004300*                             areas.
004400*    ----------------------------------------------------
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400 77  W-FOUND-DEVICE-RECORD       PIC X(01).
005500     88  FOUND-DEVICE-RECORD     VALUE "Y".
005600*
005700*    W-CALL-COUNT-DISPLAY/W-CALL-COUNT track how many times
005800*    this program has been entered in the run - a dump aid
005900*    kept on from the FDP-167 bring-up and never taken back
006000*    out.
006100*
006200 77  W-CALL-COUNT-DISPLAY        PIC 9(04).
006300 77  W-CALL-COUNT REDEFINES W-CALL-COUNT-DISPLAY
006400                            PIC S9(04) COMP.
006500*
006600 LINKAGE SECTION.
006700*
006800 01  LK-DEVICE-MAC-TO-FIND       PIC X(17).
006900 01  LK-DEVICE-MAC-PARTS REDEFINES LK-DEVICE-MAC-TO-FIND.
007000     05  LK-DEVICE-MAC-OCTET-1   PIC X(02).
007100     05  FILLER                 PIC X(01).
007200     05  LK-DEVICE-MAC-OCTET-2   PIC X(02).
007300     05  FILLER                 PIC X(01).
007400     05  LK-DEVICE-MAC-OCTET-3   PIC X(02).
007500     05  FILLER                 PIC X(01).
007600     05  LK-DEVICE-MAC-OCTET-4   PIC X(02).
007700     05  FILLER                 PIC X(01).
007800     05  LK-DEVICE-MAC-OCTET-5   PIC X(02).
007900     05  FILLER                 PIC X(01).
008000     05  LK-DEVICE-MAC-OCTET-6   PIC X(02).
008100*
008200     COPY "wsdevice.cbl".
008300*
008400 01  LK-DEVICE-VALID-FLAG        PIC X(01).
008500*
008600*===========================================================*
008700 PROCEDURE DIVISION USING LK-DEVICE-MAC-TO-FIND
008800                          DEVICE-TABLE-AREA
008900                          LK-DEVICE-VALID-FLAG.
009000*===========================================================*
009100*
009200 3000-VALIDATE-DEVICE.
009300*
009400     PERFORM 5200-LOOK-FOR-DEVICE-RECORD THRU 5200-EXIT.
009500*
009600     IF FOUND-DEVICE-RECORD
009700        IF DT-BLACKLISTED (DEVICE-IDX) = "N"
009800           MOVE "Y" TO LK-DEVICE-VALID-FLAG
009900        ELSE
010000           MOVE "N" TO LK-DEVICE-VALID-FLAG
010100     ELSE
010200        MOVE "N" TO LK-DEVICE-VALID-FLAG.
010300*
010400     EXIT PROGRAM.
010500*
010600     STOP RUN.
010700*
010800 3000-EXIT.
010900     EXIT.
011000*
011100*===========================================================*
011200*    TABLE SEARCH - SHARED WITH ANY PROGRAM THAT SEARCHES
011300*    THE IN-MEMORY DEVICE TABLE.
011400*===========================================================*
011500     COPY "PL-LOOK-FOR-DEVICE-RECORD.CBL".
