000100*
000200*    SLTRAN.CBL
000300*    SELECT for TRANSACTIONS-IN.
000400*
000500     SELECT TRANSACTION-FILE
000600            ASSIGN TO "TRANSACTIONS-IN"
000700            ORGANIZATION IS LINE SEQUENTIAL.
