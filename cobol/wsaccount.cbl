000100*
000200*    wsaccount.cbl
000300*    In-memory image of ACCOUNTS-IN, built once at job start by
000400*    PL-LOAD-REFERENCE-TABLES.CBL (see fraud-batch-verify.cob) and
000500*    searched by PL-LOOK-FOR-ACCOUNT-RECORD.CBL (see
000600*    account-validator.cob) for the rest of the run.
000700*
000800*    AT-NUMBER-PARTS is AT-NUMBER broken into the clearing-house
000900*    prefix and the member's own suffix - carried for a future
001000*    clearing-house report, not used by the validation rule.
001100*
001200 01  ACCOUNT-TABLE-AREA.
001300     05  ACCOUNT-TABLE-COUNT        PIC S9(04) COMP.
001400     05  ACCOUNT-ENTRY OCCURS 500 TIMES
001500                        INDEXED BY ACCOUNT-IDX.
001600         10  AT-NUMBER               PIC X(20).
001700         10  AT-NUMBER-PARTS REDEFINES AT-NUMBER.
001800             15  AT-NUMBER-PREFIX    PIC X(04).
001900             15  AT-NUMBER-SUFFIX    PIC X(16).
002000         10  AT-OWNER                PIC X(11).
002100         10  AT-CLOSED               PIC X(01).
002200         10  AT-BALANCE              PIC S9(11)V99.
002300         10  FILLER                  PIC X(05).
