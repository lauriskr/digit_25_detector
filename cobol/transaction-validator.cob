000100*
000200*===========================================================*
000300*    PROGRAM:      TRANSACTION-VALIDATOR
000400*    PURPOSE:      Runs all five eligibility checks against one
000500*                  transaction - sender person, recipient
000600*                  person, sender account, recipient account,
000700*                  and originating device - and returns a
000800*                  single legitimate/fraudulent verdict.  Every
000900*                  check runs; none is skipped once another
001000*                  has already failed, per compliance's
001100*                  instruction that every check must leave its
001200*                  own trace in the run totals.  Called once
001300*                  per transaction by FRAUD-BATCH-VERIFY.
001400*===========================================================*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     transaction-validator.
001700 AUTHOR.         R. MERCADO.
001800 INSTALLATION.   PAYMENT NETWORK OPERATIONS CTR.
001900 DATE-WRITTEN.   04/11/1988.
002000 DATE-COMPILED.
002100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
002200*
002300*    CHANGE LOG
002400*    ----------------------------------------------------
002500*    DATE      PGMR  TICKET   DESCRIPTION
002600*    --------  ----  -------  -------------------------------
002700*    04/11/88  RM    FDP-103  Original coding - person and
002800*                             account checks only, called
002900*                             from the old card-image driver.
003000*    04/02/90  LO    FDP-167  Device check added once the
003100*                             device file arrived from the
003200*                             terminal network group.
003300*    06/22/93  LO    FDP-204  All five checks now run to
003400*                             completion every time - no
003500*                             short-circuit on first failure,
003600*                             per compliance ticket 93-0447.
003700*    11/14/96  DS    FDP-257  LK-TRAN-VERDICT changed from a
003800*                             numeric return code to a single
003900*                             Y/N flag to match the driver's
004000*                             partition logic.
004100*    12/30/98  DS    FDP-299  Y2K scan - no date fields in
004200*                             this program.  No change.
004300*    02/06/01  DS    FDP-315  W-SENDER-ROLE and W-RECIPIENT-
004400*                             ROLE moved off group 01's onto
004500*                             77-level items - new shop
004600*                             standard for single-field
004700*                             constants.
004800*    ----------------------------------------------------
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800 01  W-CHECK-RESULTS.
005900     05  W-SENDER-PERSON-OK      PIC X(01).
006000     05  W-RECIPIENT-PERSON-OK   PIC X(01).
006100     05  W-SENDER-ACCOUNT-OK     PIC X(01).
006200     05  W-RECIPIENT-ACCOUNT-OK  PIC X(01).
006300     05  W-DEVICE-OK             PIC X(01).
006400*
006500*    W-CHECK-RESULTS-CODE is the five flags above taken as one
006600*    5-byte string for the all-pass compare - kept next to the
006700*    individual flags so a maintainer can see both views at
006800*    once when the run totals do not balance.
006900*
007000 01  W-CHECK-RESULTS-CODE REDEFINES W-CHECK-RESULTS
007100                                      PIC X(05).
007200*
007300 77  W-SENDER-ROLE               PIC X(09) VALUE "SENDER   ".
007400 77  W-RECIPIENT-ROLE            PIC X(09) VALUE "RECIPIENT".
007500*
007600 LINKAGE SECTION.
007700*
007800 01  LK-TRAN-SENDER               PIC X(11).
007900 01  LK-TRAN-RECIPIENT            PIC X(11).
008000 01  LK-TRAN-SENDER-ACCOUNT       PIC X(20).
008100 01  LK-TRAN-RECIPIENT-ACCOUNT    PIC X(20).
008200 01  LK-TRAN-DEVICE-MAC           PIC X(17).
008300 01  LK-TRAN-AMOUNT               PIC S9(11)V99.
008400*
008500     COPY "wsperson.cbl".
008600     COPY "wsaccount.cbl".
008700     COPY "wsdevice.cbl".
008800*
008900 01  LK-TRAN-VERDICT              PIC X(01).
009000*        VALUES "Y" LEGITIMATE, "N" FRAUDULENT
009100*
009200*===========================================================*
009300 PROCEDURE DIVISION USING LK-TRAN-SENDER
009400                          LK-TRAN-RECIPIENT
009500                          LK-TRAN-SENDER-ACCOUNT
009600                          LK-TRAN-RECIPIENT-ACCOUNT
009700                          LK-TRAN-DEVICE-MAC
009800                          LK-TRAN-AMOUNT
009900                          PERSON-TABLE-AREA
010000                          ACCOUNT-TABLE-AREA
010100                          DEVICE-TABLE-AREA
010200                          LK-TRAN-VERDICT.
010300*===========================================================*
010400*
010500 1000-VALIDATE-TRANSACTION.
010600*
010700     PERFORM 1100-CHECK-SENDER-PERSON THRU 1100-EXIT.
010800     PERFORM 1200-CHECK-RECIPIENT-PERSON THRU 1200-EXIT.
010900     PERFORM 1300-CHECK-SENDER-ACCOUNT THRU 1300-EXIT.
011000     PERFORM 1400-CHECK-RECIPIENT-ACCOUNT THRU 1400-EXIT.
011100     PERFORM 1500-CHECK-DEVICE THRU 1500-EXIT.
011200*
011300     IF W-CHECK-RESULTS-CODE = "YYYYY"
011400        MOVE "Y" TO LK-TRAN-VERDICT
011500     ELSE
011600        MOVE "N" TO LK-TRAN-VERDICT.
011700*
011800     EXIT PROGRAM.
011900*
012000     STOP RUN.
012100*
012200 1000-EXIT.
012300     EXIT.
012400*
012500 1100-CHECK-SENDER-PERSON.
012600     CALL "person-validator" USING LK-TRAN-SENDER
012700                                    PERSON-TABLE-AREA
012800                                    W-SENDER-PERSON-OK.
012900 1100-EXIT.
013000     EXIT.
013100*
013200 1200-CHECK-RECIPIENT-PERSON.
013300     CALL "person-validator" USING LK-TRAN-RECIPIENT
013400                                    PERSON-TABLE-AREA
013500                                    W-RECIPIENT-PERSON-OK.
013600 1200-EXIT.
013700     EXIT.
013800*
013900 1300-CHECK-SENDER-ACCOUNT.
014000     CALL "account-validator" USING W-SENDER-ROLE
014100                                     LK-TRAN-SENDER-ACCOUNT
014200                                     LK-TRAN-SENDER
014300                                     LK-TRAN-AMOUNT
014400                                     ACCOUNT-TABLE-AREA
014500                                     W-SENDER-ACCOUNT-OK.
014600 1300-EXIT.
014700     EXIT.
014800*
014900 1400-CHECK-RECIPIENT-ACCOUNT.
015000     CALL "account-validator" USING W-RECIPIENT-ROLE
015100                                     LK-TRAN-RECIPIENT-ACCOUNT
015200                                     LK-TRAN-RECIPIENT
015300                                     LK-TRAN-AMOUNT
015400                                     ACCOUNT-TABLE-AREA
015500                                     W-RECIPIENT-ACCOUNT-OK.
015600 1400-EXIT.
015700     EXIT.
015800*
015900 1500-CHECK-DEVICE.
016000     CALL "device-validator" USING LK-TRAN-DEVICE-MAC
016100                                    DEVICE-TABLE-AREA
016200                                    W-DEVICE-OK.
016300 1500-EXIT.
016400     EXIT.
