000100*
000200*    FDVERD.CBL
000300*    FD pair for VERIFIED-OUT and REJECTED-OUT - one VERDICT
000400*    record is written per transaction processed, to whichever
000500*    of the two files matches the verdict reached.
000600*
000700 FD  VERIFIED-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  VERIFIED-RECORD.
001000     05  VERD-TRAN-ID-V             PIC X(20).
001100     05  VERD-STATUS-V              PIC X(11).
001200     05  FILLER                     PIC X(09).
001300*
001400 FD  REJECTED-FILE
001500     LABEL RECORDS ARE STANDARD.
001600 01  REJECTED-RECORD.
001700     05  VERD-TRAN-ID-R             PIC X(20).
001800     05  VERD-STATUS-R              PIC X(11).
001900     05  FILLER                     PIC X(09).
