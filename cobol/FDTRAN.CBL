000100*
000200*    FDTRAN.CBL
000300*    FD for TRANSACTIONS-IN - unverified transaction batch
000400*    pulled from the transaction store each cycle.
000500*
000600 FD  TRANSACTION-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  TRAN-RECORD.
000900     05  TRAN-ID                    PIC X(20).
001000     05  TRAN-SENDER                PIC X(11).
001100     05  TRAN-RECIPIENT             PIC X(11).
001200     05  TRAN-SENDER-ACCOUNT        PIC X(20).
001300     05  TRAN-RECIPIENT-ACCOUNT     PIC X(20).
001400     05  TRAN-DEVICE-MAC            PIC X(17).
001500     05  TRAN-AMOUNT                PIC S9(11)V99.
001600     05  FILLER                     PIC X(18).
