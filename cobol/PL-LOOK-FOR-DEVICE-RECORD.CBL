000100*
000200*    PL-LOOK-FOR-DEVICE-RECORD.CBL
000300*    Searches DEVICE-TABLE-AREA for LK-DEVICE-MAC-TO-FIND.
000400*    Sets FOUND-DEVICE-RECORD and, when found, DEVICE-IDX points
000500*    at the matching DEVICE-ENTRY.
000600*
000700 5200-LOOK-FOR-DEVICE-RECORD.
000800     MOVE "N" TO W-FOUND-DEVICE-RECORD.
000900     SET DEVICE-IDX TO 1.
001000 5201-SCAN-DEVICE-TABLE.
001100     IF DEVICE-IDX > DEVICE-TABLE-COUNT
001200        GO TO 5200-EXIT.
001300     IF DT-MAC (DEVICE-IDX) = LK-DEVICE-MAC-TO-FIND
001400        MOVE "Y" TO W-FOUND-DEVICE-RECORD
001500        GO TO 5200-EXIT.
001600     SET DEVICE-IDX UP BY 1.
001700     GO TO 5201-SCAN-DEVICE-TABLE.
001800 5200-EXIT.
001900     EXIT.
