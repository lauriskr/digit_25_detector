000100*
000200*    SLDEV.CBL
000300*    SELECT for DEVICES-IN.
000400*
000500     SELECT DEVICE-FILE
000600            ASSIGN TO "DEVICES-IN"
000700            ORGANIZATION IS LINE SEQUENTIAL.
